000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. MCZ050.
000120       AUTHOR. SAMUEL MARCILIO MENA.
000130       INSTALLATION. SEDAPAL - GERENCIA DE INFORMATICA - LOTE NOTURNO.
000140       DATE-WRITTEN. 11/09/1987.
000150       DATE-COMPILED.
000160       SECURITY. USO RESTRITO - GERENCIA DE PLANEJAMENTO SEDAPAL.
000170*****************************************************************
000180*   MCZ050 - INDICE DE CRITICIDADE E RELATORIO DE MICROZONAS     *
000190*                                                                 *
000200*   LE O CADASTRO MESTRE DE MICROZONAS (SAIDA DO MCZ040), CALCULA *
000210*   OS PERCENTIS DA CARTEIRA DE CONEXOES DE AGUA E DO INDICE DE   *
000220*   ATENDIMENTO DE ESGOTO NUMA PRIMEIRA PASSADA EM MEMORIA, E NA  *
000230*   SEGUNDA PASSADA PONDERA O INDICE DE CRITICIDADE, CLASSIFICA A *
000240*   MICROZONA E GRAVA O CADASTRO DE CRITICIDADE E O RELATORIO     *
000250*   IMPRESSO DE ACOMPANHAMENTO GERENCIAL.                         *
000260*-----------------------------------------------------------------*
000270*                    HISTORICO DE ALTERACOES                      *
000280*-----------------------------------------------------------------*
000290* DATA       PROG.        CHAMADO      DESCRICAO                  *
000300* ---------- ------------ ------------ ------------------------   *
000310* 11/09/1987 S.MENA       OS-8709-05   VERSAO INICIAL.             *
000320* 22/06/1989 G.GONZAGA    OS-8906-12   INCLUIDO CALCULO DO INDICE  *
000330*                                      PONDERADO DE CRITICIDADE.   *
000340* 08/03/1991 S.MENA       OS-9103-07   INCLUIDAS AS BANDEIRAS DE   *
000350*                                      ADVERTENCIA POR REGISTRO.   *
000360* 19/10/1993 A.LOTIERZO   OS-9310-11   INCLUIDO RELATORIO IMPRESSO *
000370*                                      COM TOTAIS DE CONTROLE.     *
000380* 27/04/1995 G.GONZAGA    OS-9504-03   INCLUIDO CALCULO DOS        *
000390*                                      PERCENTIS POR INTERPOLACAO. *
000400* 15/01/1997 R.TAKEDA     OS-9701-09   CORRECAO NA CLASSIFICACAO   *
000410*                                      DA FAIXA DE VIGILANCIA.     *
000420* 23/11/1998 S.MENA       CH-9811-08   AJUSTE ANO 2000 - CAMPOS    *
000430*                                      DE ANIO NA CHAVE DE ENTRADA.*
000440* 12/03/1999 A.LOTIERZO   CH-9903-16   REVISAO POS VIRADA DO ANO   *
000450*                                      2000 - SEM PENDENCIAS.      *
000460* 30/08/2000 R.TAKEDA     CH-0008-05   INCLUIDAS MENSAGENS DE      *
000470*                                      QUALIDADE DO CONJUNTO.      *
000480* 14/05/2002 G.GONZAGA    CH-0205-11   REVISAO DO FALLBACK DO      *
000490*                                      PERCENTIL CRITICO DE CORTE. *
000500* 06/02/2004 S.MENA       CH-0402-02   MANUTENCAO DE ROTINA -      *
000510*                                      SEM ALTERACAO DE REGRA.     *
000520*-----------------------------------------------------------------*
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SPECIAL-NAMES.
000560           C01 IS TOP-OF-FORM
000570           CLASS CLASE-DIGITO   IS "0" THRU "9"
000580           UPSI-0 IS SW-REPROCESSO.
000590*
000600       INPUT-OUTPUT SECTION.
000610       FILE-CONTROL.
000620           SELECT MICROZONAS ASSIGN TO MCZIN
000630                      ORGANIZATION IS LINE SEQUENTIAL
000640                      FILE STATUS  IS ST-MCZIN.
000650           SELECT CRITICIDAD ASSIGN TO CRITOUT
000660                      ORGANIZATION IS LINE SEQUENTIAL
000670                      FILE STATUS  IS ST-CRITOUT.
000680           SELECT REPORTE ASSIGN TO LISTAGEM
000690                      ORGANIZATION IS LINE SEQUENTIAL
000700                      FILE STATUS  IS ST-REPORTE.
000710*
000720*-------------------------------------------------------------------
000730       DATA DIVISION.
000740       FILE SECTION.
000750*---------[ CADASTRO MESTRE DE MICROZONAS - ENTRADA ]---------------
000760       FD MICROZONAS
000770            LABEL RECORD IS STANDARD.
000780       01 REG-MICROZONA-MASTER.
000790           03 MAS-UBIGEO                   PIC X(06).
000800           03 MAS-DISTRITO                 PIC X(30).
000810           03 MAS-GERENCIA-SERVICIOS       PIC X(30).
000820           03 MAS-EQUIPO-COMERCIAL         PIC X(30).
000830           03 MAS-ANIO                     PIC 9(04).
000840           03 MAS-MES                      PIC 9(02).
000850           03 MAS-CONEXIONES-AGUA          PIC 9(09).
000860           03 MAS-CONEXIONES-ALCANT        PIC 9(09).
000870           03 MAS-FECHA-CORTE              PIC X(10).
000880           03 MAS-DEPARTAMENTO             PIC X(20).
000890           03 MAS-PROVINCIA                PIC X(20).
000900           03 MAS-TARIFA-PREDOM            PIC X(12).
000910           03 MAS-RED-PRIMARIA-AGUA        PIC 9(09)V99.
000920           03 MAS-RED-SECUNDARIA-AGUA      PIC 9(09)V99.
000930           03 MAS-RED-PRIMARIA-DESAGUE     PIC 9(09)V99.
000940           03 MAS-RED-SECUNDARIA-DESAGUE   PIC 9(09)V99.
000950           03 MAS-LONGITUD-TOTAL-AGUA      PIC 9(09)V99.
000960           03 MAS-LONGITUD-TOTAL-DESAGUE   PIC 9(09)V99.
000970           03 MAS-CONTEO-PROY-ACTIVOS      PIC 9(05).
000980           03 MAS-AVANCE-PROM-PROYECTOS    PIC 9(03)V99.
000990           03 MAS-FALTAN-DATOS-PROYECTOS   PIC 9(01).
001000           03 MAS-RATIO-ALCANTARILLADO     PIC 9(03)V9(04).
001010           03 MAS-DENSIDAD-RED-AGUA        PIC 9(05)V9(04).
001020           03 MAS-DENSIDAD-RED-DESAGUE     PIC 9(05)V9(04).
001030           03 MAS-FALTAN-DATOS-LONGITUD    PIC 9(01).
001040           03 MAS-REGISTROS-INCONSISTENTES PIC 9(01).
001050           03 FILLER                       PIC X(08).
001060*---------[ CADASTRO DE CRITICIDADE - SAIDA ]------------------------
001070       FD CRITICIDAD
001080            LABEL RECORD IS STANDARD.
001090       01 REG-CRITICIDAD.
001100           03 CRI-UBIGEO                   PIC X(06).
001110           03 CRI-DISTRITO                 PIC X(30).
001120           03 CRI-GERENCIA-SERVICIOS       PIC X(30).
001130           03 CRI-EQUIPO-COMERCIAL         PIC X(30).
001140           03 CRI-ANIO                     PIC 9(04).
001150           03 CRI-MES                      PIC 9(02).
001160           03 CRI-CONEXIONES-AGUA          PIC 9(09).
001170           03 CRI-CONEXIONES-ALCANT        PIC 9(09).
001180           03 CRI-FECHA-CORTE              PIC X(10).
001190           03 CRI-DEPARTAMENTO             PIC X(20).
001200           03 CRI-PROVINCIA                PIC X(20).
001210           03 CRI-TARIFA-PREDOM            PIC X(12).
001220           03 CRI-RED-PRIMARIA-AGUA        PIC 9(09)V99.
001230           03 CRI-RED-SECUNDARIA-AGUA      PIC 9(09)V99.
001240           03 CRI-RED-PRIMARIA-DESAGUE     PIC 9(09)V99.
001250           03 CRI-RED-SECUNDARIA-DESAGUE   PIC 9(09)V99.
001260           03 CRI-LONGITUD-TOTAL-AGUA      PIC 9(09)V99.
001270           03 CRI-LONGITUD-TOTAL-DESAGUE   PIC 9(09)V99.
001280           03 CRI-CONTEO-PROY-ACTIVOS      PIC 9(05).
001290           03 CRI-AVANCE-PROM-PROYECTOS    PIC 9(03)V99.
001300           03 CRI-FALTAN-DATOS-PROYECTOS   PIC 9(01).
001310           03 CRI-RATIO-ALCANTARILLADO     PIC 9(03)V9(04).
001320           03 CRI-DENSIDAD-RED-AGUA        PIC 9(05)V9(04).
001330           03 CRI-DENSIDAD-RED-DESAGUE     PIC 9(05)V9(04).
001340           03 CRI-FALTAN-DATOS-LONGITUD    PIC 9(01).
001350           03 CRI-REGISTROS-INCONSISTENTES PIC 9(01).
001360           03 CRI-INDICE-CRITICO           PIC 9(01)V999.
001370           03 CRI-CATEGORIA-MICROZONA      PIC X(11).
001380           03 CRI-TOTAL-ADVERTENCIAS       PIC 9(02).
001390           03 CRI-BANDERAS                 PIC X(100).
001400           03 FILLER                       PIC X(08).
001410*---------[ RELATORIO DE CRITICIDADE - LINHA DE 132 COLUNAS ]-------
001420       FD REPORTE
001430            LABEL RECORD IS STANDARD.
001440       01 REG-REPORTE                      PIC X(132).
001450*
001460*-------------------------------------------------------------------
001470       WORKING-STORAGE SECTION.
001480       77 W-FIM-ARQ              PIC X(01) VALUE "N".
001490       01 ST-MCZIN               PIC X(02) VALUE "00".
001500       01 ST-CRITOUT             PIC X(02) VALUE "00".
001510       01 ST-REPORTE             PIC X(02) VALUE "00".
001520*
001530*---------[ TABELA EM MEMORIA - UMA ENTRADA POR MICROZONA ]---------
001540       01 TAB-CRITICIDAD.
001550           03 TC-ENTRADA OCCURS 2000 TIMES.
001560              05 TC-UBIGEO                   PIC X(06).
001570              05 TC-DISTRITO                 PIC X(30).
001580              05 TC-GERENCIA-SERVICIOS       PIC X(30).
001590              05 TC-EQUIPO-COMERCIAL         PIC X(30).
001600              05 TC-ANIO                     PIC 9(04).
001610              05 TC-MES                      PIC 9(02).
001620              05 TC-CONEXIONES-AGUA          PIC 9(09) COMP.
001630              05 TC-CONEXIONES-ALCANT        PIC 9(09) COMP.
001640              05 TC-FECHA-CORTE              PIC X(10).
001650              05 TC-DEPARTAMENTO             PIC X(20).
001660              05 TC-PROVINCIA                PIC X(20).
001670              05 TC-TARIFA-PREDOM            PIC X(12).
001680              05 TC-RED-PRIMARIA-AGUA        PIC 9(09)V99 COMP.
001690              05 TC-RED-SECUNDARIA-AGUA      PIC 9(09)V99 COMP.
001700              05 TC-RED-PRIMARIA-DESAGUE     PIC 9(09)V99 COMP.
001710              05 TC-RED-SECUNDARIA-DESAGUE   PIC 9(09)V99 COMP.
001720              05 TC-LONGITUD-TOTAL-AGUA      PIC 9(09)V99 COMP.
001730              05 TC-LONGITUD-TOTAL-DESAGUE   PIC 9(09)V99 COMP.
001740              05 TC-CONTEO-PROY-ACTIVOS      PIC 9(05) COMP.
001750              05 TC-AVANCE-PROM-PROYECTOS    PIC 9(03)V99 COMP.
001760              05 TC-FALTAN-DATOS-PROYECTOS   PIC 9(01) COMP.
001770              05 TC-RATIO-ALCANTARILLADO     PIC 9(03)V9(04) COMP.
001780              05 TC-DENSIDAD-RED-AGUA        PIC 9(05)V9(04) COMP.
001790              05 TC-DENSIDAD-RED-DESAGUE     PIC 9(05)V9(04) COMP.
001800              05 TC-FALTAN-DATOS-LONGITUD    PIC 9(01) COMP.
001810              05 TC-REGISTROS-INCONSIST      PIC 9(01) COMP.
001820              05 TC-INDICE-CRITICO           PIC 9(01)V999 COMP.
001830              05 TC-CATEGORIA                PIC X(11).
001840              05 TC-TOTAL-ADVERTENCIAS       PIC 9(02) COMP.
001850              05 TC-BANDERAS                 PIC X(100).
001855              05 FILLER                      PIC X(08).
001860       77 QT-CRITICIDAD          PIC 9(04) COMP VALUE ZEROS.
001870       77 WS-IDX                 PIC 9(04) COMP VALUE ZEROS.
001880*
001890*---------[ VETORES DE TRABALHO PARA OS PERCENTIS ]-----------------
001900       01 WS-VEC-AGUA.
001910           03 WS-VA-VALOR PIC 9(09) COMP OCCURS 2000 TIMES.
001915           03 FILLER      PIC X(01).
001920       01 WS-VEC-RATIO.
001930           03 WS-VR-VALOR PIC 9(03)V9(04) COMP OCCURS 2000 TIMES.
001935           03 FILLER      PIC X(01).
001940       77 WS-ORD-I                PIC 9(04) COMP VALUE ZEROS.
001950       77 WS-ORD-TROCOU           PIC X(01) VALUE "N".
001960       77 WS-ORD-TEMP-AGUA        PIC 9(09) COMP VALUE ZEROS.
001970       77 WS-ORD-TEMP-RATIO       PIC 9(03)V9(04) COMP VALUE ZEROS.
001980*
001990*---------[ UTILITARIO GENERICO DE INTERPOLACAO DE PERCENTIL ]------
002000       77 WS-PCT-Q                 PIC 9V9999 COMP VALUE ZEROS.
002010       77 WS-PCT-N                 PIC 9(04) COMP VALUE ZEROS.
002020       77 WS-PCT-POS                PIC 9(04)V9999 COMP VALUE ZEROS.
002030       77 WS-PCT-IDX-PISO           PIC 9(04) COMP VALUE ZEROS.
002040       77 WS-PCT-IDX-TETO           PIC 9(04) COMP VALUE ZEROS.
002050       77 WS-PCT-FRAC               PIC 9V9999 COMP VALUE ZEROS.
002060       77 WS-PCT-V-PISO             PIC 9(09)V9999 COMP VALUE ZEROS.
002070       77 WS-PCT-V-TETO             PIC 9(09)V9999 COMP VALUE ZEROS.
002080       77 WS-PCT-RESULTADO          PIC 9(09)V9999 COMP VALUE ZEROS.
002090*
002100*---------[ RESULTADOS DOS PERCENTIS E ESTATISTICAS GLOBAIS ]-------
002110       01 WS-P10-CONEXIONES        PIC 9(09)V99 COMP VALUE ZEROS.
002120       01 WS-P25-CONEXIONES        PIC 9(09)V99 COMP VALUE ZEROS.
002130       01 WS-P50-CONEXIONES        PIC 9(09)V99 COMP VALUE ZEROS.
002140       01 WS-P75-CONEXIONES        PIC 9(09)V99 COMP VALUE ZEROS.
002150       01 WS-MEDIANA-RATIO         PIC 9(03)V9(04) COMP VALUE ZEROS.
002160       01 WS-MAXIMO-RATIO          PIC 9(03)V9(04) COMP VALUE ZEROS.
002170*
002180*---------[ CRITERIOS DE PONDERACAO - VALORES DEFAULT ]-------------
002190       77 WS-PESO-RATIO            PIC 9V9999 COMP VALUE 0.6000.
002200       77 WS-PESO-CONEXIONES       PIC 9V9999 COMP VALUE 0.4000.
002210       77 WS-PESO-SOMA             PIC 9V9999 COMP VALUE ZEROS.
002220       77 WS-PCT-CRITICO           PIC 9(09)V9999 COMP
002230                                      VALUE 15162.0000.
002240       77 WS-UMBRAL-ALERTA         PIC 9V9999 COMP VALUE 0.3000.
002250       77 WS-UMBRAL-CRITICA        PIC 9V9999 COMP VALUE 0.6000.
002260       77 WS-UMBRAL-TEMP           PIC 9V9999 COMP VALUE ZEROS.
002270*
002280*---------[ CAMPOS DE TRABALHO DO REGISTRO CORRENTE ]---------------
002290       77 WS-RATIO-NORM            PIC 9V9999 COMP VALUE ZEROS.
002300       77 WS-COBERTURA             PIC 9V9999 COMP VALUE ZEROS.
002310       77 WS-PARCELA-RATIO         PIC 9V9999 COMP VALUE ZEROS.
002320       77 WS-PARCELA-CONEXOES      PIC 9V9999 COMP VALUE ZEROS.
002330*
002340*---------[ BANDEIRAS DE ADVERTENCIA - CONDICOES DO REGISTRO ]------
002350       01 WS-BANDERAS              PIC X(100) VALUE SPACES.
002360       01 WS-BANDERAS-R REDEFINES WS-BANDERAS.
002370           03 WS-BAN-CAR PIC X(01) OCCURS 100 TIMES.
002380       77 WS-BAN-POS                PIC 9(03) COMP VALUE ZEROS.
002390       77 WS-BAN-TOTAL               PIC 9(02) COMP VALUE ZEROS.
002400*
002410*---------[ CONTADOR DE CARGA PARA O LOG DE CONSOLE ]----------------
002420       01 WS-TOTAL-REG             PIC 9(04) VALUE ZERO.
002430       01 WS-TOTAL-REG-R REDEFINES WS-TOTAL-REG.
002440           03 WS-TOTAL-REG-MIL     PIC 9(02).
002450           03 WS-TOTAL-REG-UNI     PIC 9(02).
002460*
002470*---------[ PERCENTIL CRITICO EFETIVO PARA O LOG DE CONSOLE ]-------
002480       01 WS-PCT-CRITICO-LOG       PIC 9(09) VALUE ZERO.
002490       01 WS-PCT-CRITICO-LOG-R REDEFINES WS-PCT-CRITICO-LOG.
002500           03 WS-PCT-CRIT-LOG-MIL  PIC 9(03).
002510           03 WS-PCT-CRIT-LOG-CEN  PIC 9(03).
002520           03 WS-PCT-CRIT-LOG-UNI  PIC 9(03).
002530*
002540*---------[ INDICADORES DE QUALIDADE DO CONJUNTO - U6B E R6 ]-------
002550       77 WS-QT-LONG-AGUA-OK       PIC 9(04) COMP VALUE ZEROS.
002560       77 WS-QT-LONG-DESAGUE-OK    PIC 9(04) COMP VALUE ZEROS.
002570       77 WS-QT-PROY-ATIVOS-OK     PIC 9(04) COMP VALUE ZEROS.
002580       77 WS-QT-RATIO-SUPERIOR     PIC 9(04) COMP VALUE ZEROS.
002590*
002600*---------[ CONTADORES POR CATEGORIA DE CRITICIDADE ]---------------
002610       77 WS-QT-ESTABLE            PIC 9(04) COMP VALUE ZEROS.
002620       77 WS-QT-VIGILANCIA         PIC 9(04) COMP VALUE ZEROS.
002630       77 WS-QT-CRITICA            PIC 9(04) COMP VALUE ZEROS.
002640       77 WS-QT-SIN-DATOS          PIC 9(04) COMP VALUE ZEROS.
002650*
002660*---------[ CONTROLE DE PAGINACAO DO RELATORIO ]---------------------
002670       77 W-LINHA-PAG              PIC 9(02) COMP VALUE ZEROS.
002680       77 W-PAGINA                 PIC 9(04) COMP VALUE ZEROS.
002690*
002700*---------[ LINHA DE CABECALHO DO RELATORIO ]------------------------
002710       01 CAB-REPORTE.
002720           03 FILLER           PIC X(01) VALUE SPACES.
002730           03 CAB-TITULO        PIC X(68) VALUE "RELATORIO DE
002740-    "CRITICIDADE DAS MICROZONAS - GERENCIA DE PLANEJAMENTO".
002760           03 FILLER           PIC X(02) VALUE SPACES.
002770           03 CAB-PAGINA-LIT    PIC X(07) VALUE "PAGINA ".
002780           03 CAB-PAGINA        PIC ZZ9.
002790           03 FILLER           PIC X(51) VALUE SPACES.
002800*
002810*---------[ LINHA DE SUBCABECALHO DO RELATORIO ]---------------------
002820       01 SUB-REPORTE.
002830           03 FILLER           PIC X(02) VALUE SPACES.
002840           03 FILLER           PIC X(06) VALUE "UBIGEO".
002850           03 FILLER           PIC X(01) VALUE SPACES.
002860           03 FILLER           PIC X(30) VALUE "DISTRITO".
002870           03 FILLER           PIC X(01) VALUE SPACES.
002880           03 FILLER           PIC X(09) VALUE "CONEX-AGU".
002890           03 FILLER           PIC X(01) VALUE SPACES.
002900           03 FILLER           PIC X(09) VALUE "CONEX-ALC".
002910           03 FILLER           PIC X(01) VALUE SPACES.
002920           03 FILLER           PIC X(08) VALUE "RATIO-AL".
002930           03 FILLER           PIC X(01) VALUE SPACES.
002940           03 FILLER           PIC X(11) VALUE "LONG-AGUA-M".
002950           03 FILLER           PIC X(01) VALUE SPACES.
002960           03 FILLER           PIC X(05) VALUE "INDIC".
002970           03 FILLER           PIC X(01) VALUE SPACES.
002980           03 FILLER           PIC X(11) VALUE "CATEGORIA".
002990           03 FILLER           PIC X(01) VALUE SPACES.
003000           03 FILLER           PIC X(02) VALUE "AD".
003010           03 FILLER           PIC X(31) VALUE SPACES.
003020*
003030*---------[ LINHA DE DETALHE POR MICROZONA ]-------------------------
003040       01 DET-CRITICIDAD.
003050           03 FILLER           PIC X(02) VALUE SPACES.
003060           03 DET-UBIGEO        PIC X(06).
003070           03 FILLER           PIC X(01) VALUE SPACES.
003080           03 DET-DISTRITO      PIC X(30).
003090           03 FILLER           PIC X(01) VALUE SPACES.
003100           03 DET-CONEX-AGUA    PIC ZZZZZZZZ9.
003110           03 FILLER           PIC X(01) VALUE SPACES.
003120           03 DET-CONEX-ALCANT  PIC ZZZZZZZZ9.
003130           03 FILLER           PIC X(01) VALUE SPACES.
003140           03 DET-RATIO         PIC ZZ9.9999.
003150           03 FILLER           PIC X(01) VALUE SPACES.
003160           03 DET-LONG-AGUA     PIC ZZZZZZZ9.99.
003170           03 FILLER           PIC X(01) VALUE SPACES.
003180           03 DET-INDICE        PIC 9.999.
003190           03 FILLER           PIC X(01) VALUE SPACES.
003200           03 DET-CATEGORIA     PIC X(11).
003210           03 FILLER           PIC X(01) VALUE SPACES.
003220           03 DET-ADVERTENCIAS  PIC Z9.
003230           03 FILLER           PIC X(30) VALUE SPACES.
003240*
003250*---------[ LINHA DE TOTAL COM ROTULO E VALOR NUMERICO ]-------------
003260       01 LIN-VALOR.
003270           03 FILLER           PIC X(02) VALUE SPACES.
003280           03 LV-ROTULO         PIC X(40).
003290           03 LV-VALOR          PIC ZZZZZZZZ9.9999.
003300           03 FILLER           PIC X(76) VALUE SPACES.
003310*
003320*---------[ LINHA DE MENSAGEM DE QUALIDADE LIVRE ]--------------------
003330       01 LIN-MENSAGEM.
003340           03 FILLER           PIC X(02) VALUE SPACES.
003350           03 LIN-TEXTO         PIC X(60).
003360           03 FILLER           PIC X(70) VALUE SPACES.
003370*
003380*-------------------------------------------------------------------
003390       PROCEDURE DIVISION.
003400*---------[ PARAGRAFO PRINCIPAL ]------------------------------------
003410       R0-INICIO.
003420           PERFORM R0A-ABRIR-ARQUIVOS THRU R0A-FIM.
003430           PERFORM R2-CARGAR-TABLA THRU R2-FIM.
003440           IF QT-CRITICIDAD = ZERO
003450              PERFORM R11-EVALUAR-DATASET THRU R11-FIM
003460              GO TO ROT-FIM.
003470           PERFORM R3-ORDENAR-AGUA THRU R3-FIM.
003480           PERFORM R3B-ORDENAR-RATIO THRU R3B-FIM.
003490           PERFORM R4-CALCULAR-PERCENTILES THRU R4-FIM.
003500           PERFORM R5-VALIDAR-CRITERIOS THRU R5-FIM.
003510           MOVE WS-PCT-CRITICO TO WS-PCT-CRITICO-LOG.
003520           DISPLAY "MCZ050 - PERCENTIL CRITICO EFETIVO = "
003530                    WS-PCT-CRIT-LOG-MIL "." WS-PCT-CRIT-LOG-CEN
003540                    WS-PCT-CRIT-LOG-UNI.
003550           PERFORM R6-PROCESAR-REGISTROS THRU R6-FIM.
003560           PERFORM R11-EVALUAR-DATASET THRU R11-FIM.
003570           PERFORM R12-IMPRIMIR-TOTALES THRU R12-FIM.
003580           GO TO ROT-FIM.
003590*
003600*---------[ ABERTURA DOS ARQUIVOS ]----------------------------------
003610       R0A-ABRIR-ARQUIVOS.
003620           OPEN INPUT MICROZONAS.
003630           IF ST-MCZIN NOT = "00"
003640              DISPLAY "MCZ050 - ERRO AO ABRIR MICROZONAS - ST="
003650                       ST-MCZIN
003660              GO TO ROT-FIM.
003670           OPEN OUTPUT CRITICIDAD.
003680           IF ST-CRITOUT NOT = "00"
003690              DISPLAY "MCZ050 - ERRO AO ABRIR CRITICIDAD - ST="
003700                       ST-CRITOUT
003710              GO TO ROT-FIM.
003720           OPEN OUTPUT REPORTE.
003730           IF ST-REPORTE NOT = "00"
003740              DISPLAY "MCZ050 - ERRO AO ABRIR REPORTE - ST="
003750                       ST-REPORTE
003760              GO TO ROT-FIM.
003770       R0A-FIM.
003780           EXIT.
003790*
003800*---------[ CARGA DO CADASTRO MESTRE EM MEMORIA - PASSADA 1 ]-------
003810       R2-CARGAR-TABLA.
003820           MOVE ZERO TO QT-CRITICIDAD.
003830       R2-LOOP.
003840           READ MICROZONAS
003850               AT END GO TO R2-FIM.
003860           IF QT-CRITICIDAD >= 2000 GO TO R2-LOOP.
003870           ADD 1 TO QT-CRITICIDAD.
003880           MOVE QT-CRITICIDAD TO WS-IDX.
003890           MOVE MAS-UBIGEO                   TO TC-UBIGEO(WS-IDX).
003900           MOVE MAS-DISTRITO                 TO TC-DISTRITO(WS-IDX).
003910           MOVE MAS-GERENCIA-SERVICIOS
003920                TO TC-GERENCIA-SERVICIOS(WS-IDX).
003930           MOVE MAS-EQUIPO-COMERCIAL
003940                TO TC-EQUIPO-COMERCIAL(WS-IDX).
003950           MOVE MAS-ANIO                     TO TC-ANIO(WS-IDX).
003960           MOVE MAS-MES                      TO TC-MES(WS-IDX).
003970           MOVE MAS-CONEXIONES-AGUA     TO TC-CONEXIONES-AGUA(WS-IDX).
003980           MOVE MAS-CONEXIONES-ALCANT  TO TC-CONEXIONES-ALCANT(WS-IDX).
003990           MOVE MAS-FECHA-CORTE             TO TC-FECHA-CORTE(WS-IDX).
004000           MOVE MAS-DEPARTAMENTO            TO TC-DEPARTAMENTO(WS-IDX).
004010           MOVE MAS-PROVINCIA               TO TC-PROVINCIA(WS-IDX).
004020           MOVE MAS-TARIFA-PREDOM           TO TC-TARIFA-PREDOM(WS-IDX).
004030           MOVE MAS-RED-PRIMARIA-AGUA
004040                TO TC-RED-PRIMARIA-AGUA(WS-IDX).
004050           MOVE MAS-RED-SECUNDARIA-AGUA
004060                TO TC-RED-SECUNDARIA-AGUA(WS-IDX).
004070           MOVE MAS-RED-PRIMARIA-DESAGUE
004080                TO TC-RED-PRIMARIA-DESAGUE(WS-IDX).
004090           MOVE MAS-RED-SECUNDARIA-DESAGUE
004100                TO TC-RED-SECUNDARIA-DESAGUE(WS-IDX).
004110           MOVE MAS-LONGITUD-TOTAL-AGUA
004120                TO TC-LONGITUD-TOTAL-AGUA(WS-IDX).
004130           MOVE MAS-LONGITUD-TOTAL-DESAGUE
004140                TO TC-LONGITUD-TOTAL-DESAGUE(WS-IDX).
004150           MOVE MAS-CONTEO-PROY-ACTIVOS
004160                TO TC-CONTEO-PROY-ACTIVOS(WS-IDX).
004170           MOVE MAS-AVANCE-PROM-PROYECTOS
004180                TO TC-AVANCE-PROM-PROYECTOS(WS-IDX).
004190           MOVE MAS-FALTAN-DATOS-PROYECTOS
004200                TO TC-FALTAN-DATOS-PROYECTOS(WS-IDX).
004210           MOVE MAS-RATIO-ALCANTARILLADO
004220                TO TC-RATIO-ALCANTARILLADO(WS-IDX).
004230           MOVE MAS-DENSIDAD-RED-AGUA
004240                TO TC-DENSIDAD-RED-AGUA(WS-IDX).
004250           MOVE MAS-DENSIDAD-RED-DESAGUE
004260                TO TC-DENSIDAD-RED-DESAGUE(WS-IDX).
004270           MOVE MAS-FALTAN-DATOS-LONGITUD
004280                TO TC-FALTAN-DATOS-LONGITUD(WS-IDX).
004290           MOVE MAS-REGISTROS-INCONSISTENTES
004300                TO TC-REGISTROS-INCONSIST(WS-IDX).
004310           MOVE ZERO TO TC-INDICE-CRITICO(WS-IDX).
004320           MOVE SPACES TO TC-CATEGORIA(WS-IDX).
004330           MOVE ZERO TO TC-TOTAL-ADVERTENCIAS(WS-IDX).
004340           MOVE SPACES TO TC-BANDERAS(WS-IDX).
004350           MOVE MAS-CONEXIONES-AGUA       TO WS-VA-VALOR(QT-CRITICIDAD).
004360           MOVE MAS-RATIO-ALCANTARILLADO  TO WS-VR-VALOR(QT-CRITICIDAD).
004370           GO TO R2-LOOP.
004380       R2-FIM.
004390           MOVE QT-CRITICIDAD TO WS-TOTAL-REG.
004400           DISPLAY "MCZ050 - MICROZONAS CARREGADAS: " WS-TOTAL-REG-MIL
004410                   WS-TOTAL-REG-UNI.
004420           EXIT.
004430*
004440*---------[ ORDENACAO ASCENDENTE DA CARTEIRA DE CONEXOES ]----------
004450       R3-ORDENAR-AGUA.
004460           MOVE "S" TO WS-ORD-TROCOU.
004470       R3-PASSADA.
004480           IF WS-ORD-TROCOU NOT = "S" GO TO R3-FIM.
004490           MOVE "N" TO WS-ORD-TROCOU.
004500           MOVE 1 TO WS-ORD-I.
004510       R3-LOOP.
004520           IF WS-ORD-I >= QT-CRITICIDAD GO TO R3-PASSADA.
004530           IF WS-VA-VALOR(WS-ORD-I) > WS-VA-VALOR(WS-ORD-I + 1)
004540              MOVE WS-VA-VALOR(WS-ORD-I)     TO WS-ORD-TEMP-AGUA
004550              MOVE WS-VA-VALOR(WS-ORD-I + 1) TO WS-VA-VALOR(WS-ORD-I)
004560              MOVE WS-ORD-TEMP-AGUA     TO WS-VA-VALOR(WS-ORD-I + 1)
004570              MOVE "S" TO WS-ORD-TROCOU.
004580           ADD 1 TO WS-ORD-I.
004590           GO TO R3-LOOP.
004600       R3-FIM.
004610           EXIT.
004620*
004630*---------[ ORDENACAO ASCENDENTE DO INDICE DE ATENDIMENTO ]---------
004640       R3B-ORDENAR-RATIO.
004650           MOVE "S" TO WS-ORD-TROCOU.
004660       R3B-PASSADA.
004670           IF WS-ORD-TROCOU NOT = "S" GO TO R3B-FIM.
004680           MOVE "N" TO WS-ORD-TROCOU.
004690           MOVE 1 TO WS-ORD-I.
004700       R3B-LOOP.
004710           IF WS-ORD-I >= QT-CRITICIDAD GO TO R3B-PASSADA.
004720           IF WS-VR-VALOR(WS-ORD-I) > WS-VR-VALOR(WS-ORD-I + 1)
004730              MOVE WS-VR-VALOR(WS-ORD-I)     TO WS-ORD-TEMP-RATIO
004740              MOVE WS-VR-VALOR(WS-ORD-I + 1) TO WS-VR-VALOR(WS-ORD-I)
004750              MOVE WS-ORD-TEMP-RATIO    TO WS-VR-VALOR(WS-ORD-I + 1)
004760              MOVE "S" TO WS-ORD-TROCOU.
004770           ADD 1 TO WS-ORD-I.
004780           GO TO R3B-LOOP.
004790       R3B-FIM.
004800           EXIT.
004810*
004820*---------[ CALCULO DOS PERCENTIS POR INTERPOLACAO LINEAR ]---------
004830       R4-CALCULAR-PERCENTILES.
004840           MOVE QT-CRITICIDAD TO WS-PCT-N.
004850           MOVE 0.1000 TO WS-PCT-Q.
004860           PERFORM R4Z-POSICAO THRU R4Z-POSICAO-FIM.
004870           MOVE WS-VA-VALOR(WS-PCT-IDX-PISO + 1) TO WS-PCT-V-PISO.
004880           MOVE WS-VA-VALOR(WS-PCT-IDX-TETO + 1) TO WS-PCT-V-TETO.
004890           PERFORM R4Z-VALOR THRU R4Z-VALOR-FIM.
004900           COMPUTE WS-P10-CONEXIONES ROUNDED = WS-PCT-RESULTADO.
004910           MOVE 0.2500 TO WS-PCT-Q.
004920           PERFORM R4Z-POSICAO THRU R4Z-POSICAO-FIM.
004930           MOVE WS-VA-VALOR(WS-PCT-IDX-PISO + 1) TO WS-PCT-V-PISO.
004940           MOVE WS-VA-VALOR(WS-PCT-IDX-TETO + 1) TO WS-PCT-V-TETO.
004950           PERFORM R4Z-VALOR THRU R4Z-VALOR-FIM.
004960           COMPUTE WS-P25-CONEXIONES ROUNDED = WS-PCT-RESULTADO.
004970           MOVE 0.5000 TO WS-PCT-Q.
004980           PERFORM R4Z-POSICAO THRU R4Z-POSICAO-FIM.
004990           MOVE WS-VA-VALOR(WS-PCT-IDX-PISO + 1) TO WS-PCT-V-PISO.
005000           MOVE WS-VA-VALOR(WS-PCT-IDX-TETO + 1) TO WS-PCT-V-TETO.
005010           PERFORM R4Z-VALOR THRU R4Z-VALOR-FIM.
005020           COMPUTE WS-P50-CONEXIONES ROUNDED = WS-PCT-RESULTADO.
005030           MOVE 0.7500 TO WS-PCT-Q.
005040           PERFORM R4Z-POSICAO THRU R4Z-POSICAO-FIM.
005050           MOVE WS-VA-VALOR(WS-PCT-IDX-PISO + 1) TO WS-PCT-V-PISO.
005060           MOVE WS-VA-VALOR(WS-PCT-IDX-TETO + 1) TO WS-PCT-V-TETO.
005070           PERFORM R4Z-VALOR THRU R4Z-VALOR-FIM.
005080           COMPUTE WS-P75-CONEXIONES ROUNDED = WS-PCT-RESULTADO.
005090*          MEDIANA E MAXIMO DO INDICE DE ATENDIMENTO DE ESGOTO
005100           MOVE 0.5000 TO WS-PCT-Q.
005110           PERFORM R4Z-POSICAO THRU R4Z-POSICAO-FIM.
005120           MOVE WS-VR-VALOR(WS-PCT-IDX-PISO + 1) TO WS-PCT-V-PISO.
005130           MOVE WS-VR-VALOR(WS-PCT-IDX-TETO + 1) TO WS-PCT-V-TETO.
005140           PERFORM R4Z-VALOR THRU R4Z-VALOR-FIM.
005150           COMPUTE WS-MEDIANA-RATIO ROUNDED = WS-PCT-RESULTADO.
005160           MOVE WS-VR-VALOR(QT-CRITICIDAD) TO WS-MAXIMO-RATIO.
005170       R4-FIM.
005180           EXIT.
005190*
005200*---------[ UTILITARIO - POSICAO FRACIONARIA DO PERCENTIL ]---------
005210       R4Z-POSICAO.
005220           COMPUTE WS-PCT-POS ROUNDED =
005230                   WS-PCT-Q * (WS-PCT-N - 1).
005240           MOVE WS-PCT-POS TO WS-PCT-IDX-PISO.
005250           COMPUTE WS-PCT-FRAC = WS-PCT-POS - WS-PCT-IDX-PISO.
005260           COMPUTE WS-PCT-IDX-TETO = WS-PCT-IDX-PISO + 1.
005270           IF WS-PCT-IDX-TETO > WS-PCT-N - 1
005280              COMPUTE WS-PCT-IDX-TETO = WS-PCT-N - 1.
005290       R4Z-POSICAO-FIM.
005300           EXIT.
005310*
005320*---------[ UTILITARIO - VALOR INTERPOLADO DO PERCENTIL ]-----------
005330       R4Z-VALOR.
005340           COMPUTE WS-PCT-RESULTADO =
005350                   WS-PCT-V-PISO +
005360                   (WS-PCT-FRAC * (WS-PCT-V-TETO - WS-PCT-V-PISO)).
005370       R4Z-VALOR-FIM.
005380           EXIT.
005390*
005400*---------[ VALIDACAO DOS CRITERIOS DE PONDERACAO ]------------------
005410       R5-VALIDAR-CRITERIOS.
005420           IF WS-PESO-RATIO < ZERO MOVE ZERO TO WS-PESO-RATIO.
005430           IF WS-PESO-CONEXIONES < ZERO
005440              MOVE ZERO TO WS-PESO-CONEXIONES.
005450           COMPUTE WS-PESO-SOMA = WS-PESO-RATIO + WS-PESO-CONEXIONES.
005460           IF WS-PESO-SOMA = ZERO
005470              MOVE 0.5000 TO WS-PESO-RATIO
005480              MOVE 0.5000 TO WS-PESO-CONEXIONES
005490           ELSE
005500              COMPUTE WS-PESO-RATIO ROUNDED =
005510                      WS-PESO-RATIO / WS-PESO-SOMA
005520              COMPUTE WS-PESO-CONEXIONES ROUNDED =
005530                      WS-PESO-CONEXIONES / WS-PESO-SOMA.
005540           IF WS-PCT-CRITICO NOT > ZERO
005550              MOVE WS-P75-CONEXIONES TO WS-PCT-CRITICO.
005560           IF WS-PCT-CRITICO NOT > ZERO
005570              MOVE 1.0000 TO WS-PCT-CRITICO.
005580           IF WS-PCT-CRITICO < 1.0000
005590              MOVE 1.0000 TO WS-PCT-CRITICO.
005600           IF WS-UMBRAL-ALERTA < ZERO MOVE ZERO TO WS-UMBRAL-ALERTA.
005610           IF WS-UMBRAL-ALERTA > 1.0000
005620              MOVE 1.0000 TO WS-UMBRAL-ALERTA.
005630           IF WS-UMBRAL-CRITICA < ZERO MOVE ZERO TO WS-UMBRAL-CRITICA.
005640           IF WS-UMBRAL-CRITICA > 1.0000
005650              MOVE 1.0000 TO WS-UMBRAL-CRITICA.
005660           IF WS-UMBRAL-ALERTA > WS-UMBRAL-CRITICA
005670              MOVE WS-UMBRAL-ALERTA  TO WS-UMBRAL-TEMP
005680              MOVE WS-UMBRAL-CRITICA TO WS-UMBRAL-ALERTA
005690              MOVE WS-UMBRAL-TEMP    TO WS-UMBRAL-CRITICA.
005700       R5-FIM.
005710           EXIT.
005720*
005730*---------[ SEGUNDA PASSADA - PROCESSA CADA MICROZONA ]--------------
005740       R6-PROCESAR-REGISTROS.
005750           MOVE 1 TO WS-IDX.
005760       R6-LOOP.
005770           IF WS-IDX > QT-CRITICIDAD GO TO R6-FIM.
005780           PERFORM R6A-CALCULAR-INDICE THRU R6A-FIM.
005790           PERFORM R7-EVALUAR-ADVERTENCIAS THRU R7-FIM.
005800           PERFORM R8-GRAVAR-CRITICIDAD THRU R8-FIM.
005810           PERFORM R9-MONTAR-DETALLE THRU R9-FIM.
005820           PERFORM R10-IMPRIMIR-DETALLE THRU R10-FIM.
005830           ADD 1 TO WS-IDX.
005840           GO TO R6-LOOP.
005850       R6-FIM.
005860           EXIT.
005870*
005880*---------[ INDICE PONDERADO DE CRITICIDADE E CATEGORIA ]------------
005890       R6A-CALCULAR-INDICE.
005900           MOVE TC-RATIO-ALCANTARILLADO(WS-IDX) TO WS-RATIO-NORM.
005910           IF WS-RATIO-NORM > 1.0000 MOVE 1.0000 TO WS-RATIO-NORM.
005920           IF WS-PCT-CRITICO > ZERO
005930              COMPUTE WS-COBERTURA ROUNDED =
005940                      TC-CONEXIONES-AGUA(WS-IDX) / WS-PCT-CRITICO
005950           ELSE
005960              MOVE 1.0000 TO WS-COBERTURA.
005970           IF WS-COBERTURA > 1.0000 MOVE 1.0000 TO WS-COBERTURA.
005980           COMPUTE WS-PARCELA-RATIO ROUNDED =
005990                   WS-PESO-RATIO * (1.0000 - WS-RATIO-NORM).
006000           COMPUTE WS-PARCELA-CONEXOES ROUNDED =
006010                   WS-PESO-CONEXIONES * (1.0000 - WS-COBERTURA).
006020           COMPUTE TC-INDICE-CRITICO(WS-IDX) ROUNDED =
006030                   WS-PARCELA-RATIO + WS-PARCELA-CONEXOES.
006040           IF TC-INDICE-CRITICO(WS-IDX) >= WS-UMBRAL-CRITICA
006050              MOVE "CRITICA"    TO TC-CATEGORIA(WS-IDX)
006060           ELSE
006070              IF TC-INDICE-CRITICO(WS-IDX) >= WS-UMBRAL-ALERTA
006080                 MOVE "VIGILANCIA" TO TC-CATEGORIA(WS-IDX)
006090              ELSE
006100                 MOVE "ESTABLE"    TO TC-CATEGORIA(WS-IDX).
006110       R6A-FIM.
006120           EXIT.
006130*
006140*---------[ BANDEIRAS DE ADVERTENCIA POR MICROZONA - U6A ]-----------
006150       R7-EVALUAR-ADVERTENCIAS.
006160           MOVE SPACES TO WS-BANDERAS.
006170           MOVE ZERO TO WS-BAN-POS.
006180           MOVE ZERO TO WS-BAN-TOTAL.
006190           IF TC-LONGITUD-TOTAL-AGUA(WS-IDX) NOT > ZERO
006200              MOVE "SIN_LONGITUD_AGUA" TO
006210                   WS-BANDERAS(WS-BAN-POS + 1:17)
006220              ADD 18 TO WS-BAN-POS
006230              ADD 1 TO WS-BAN-TOTAL.
006240           IF TC-LONGITUD-TOTAL-DESAGUE(WS-IDX) NOT > ZERO
006250              MOVE "SIN_LONGITUD_DESAGUE" TO
006260                   WS-BANDERAS(WS-BAN-POS + 1:20)
006270              ADD 21 TO WS-BAN-POS
006280              ADD 1 TO WS-BAN-TOTAL.
006290           IF TC-CONTEO-PROY-ACTIVOS(WS-IDX) NOT > ZERO
006300              MOVE "SIN_PROYECTOS" TO
006310                   WS-BANDERAS(WS-BAN-POS + 1:13)
006320              ADD 14 TO WS-BAN-POS
006330              ADD 1 TO WS-BAN-TOTAL.
006340           IF TC-CONEXIONES-AGUA(WS-IDX) NOT > ZERO
006350              MOVE "SIN_CONEXIONES_AGUA" TO
006360                   WS-BANDERAS(WS-BAN-POS + 1:19)
006370              ADD 20 TO WS-BAN-POS
006380              ADD 1 TO WS-BAN-TOTAL.
006390           IF TC-RATIO-ALCANTARILLADO(WS-IDX) > 1.0000
006400              MOVE "RATIO_MAYOR_UNO" TO
006410                   WS-BANDERAS(WS-BAN-POS + 1:15)
006420              ADD 1 TO WS-BAN-TOTAL.
006430           MOVE WS-BANDERAS              TO TC-BANDERAS(WS-IDX).
006440           MOVE WS-BAN-TOTAL           TO TC-TOTAL-ADVERTENCIAS(WS-IDX).
006450       R7-FIM.
006460           EXIT.
006470*
006480*---------[ GRAVACAO DO REGISTRO DE CRITICIDADE ]---------------------
006490       R8-GRAVAR-CRITICIDAD.
006500           MOVE TC-UBIGEO(WS-IDX)              TO CRI-UBIGEO.
006510           MOVE TC-DISTRITO(WS-IDX)             TO CRI-DISTRITO.
006520           MOVE TC-GERENCIA-SERVICIOS(WS-IDX)
006530                TO CRI-GERENCIA-SERVICIOS.
006540           MOVE TC-EQUIPO-COMERCIAL(WS-IDX)     TO CRI-EQUIPO-COMERCIAL.
006550           MOVE TC-ANIO(WS-IDX)                 TO CRI-ANIO.
006560           MOVE TC-MES(WS-IDX)                  TO CRI-MES.
006570           MOVE TC-CONEXIONES-AGUA(WS-IDX)       TO CRI-CONEXIONES-AGUA.
006580           MOVE TC-CONEXIONES-ALCANT(WS-IDX)     TO CRI-CONEXIONES-ALCANT.
006590           MOVE TC-FECHA-CORTE(WS-IDX)           TO CRI-FECHA-CORTE.
006600           MOVE TC-DEPARTAMENTO(WS-IDX)          TO CRI-DEPARTAMENTO.
006610           MOVE TC-PROVINCIA(WS-IDX)             TO CRI-PROVINCIA.
006620           MOVE TC-TARIFA-PREDOM(WS-IDX)         TO CRI-TARIFA-PREDOM.
006630           MOVE TC-RED-PRIMARIA-AGUA(WS-IDX)     TO CRI-RED-PRIMARIA-AGUA.
006640           MOVE TC-RED-SECUNDARIA-AGUA(WS-IDX)
006650                TO CRI-RED-SECUNDARIA-AGUA.
006660           MOVE TC-RED-PRIMARIA-DESAGUE(WS-IDX)
006670                TO CRI-RED-PRIMARIA-DESAGUE.
006680           MOVE TC-RED-SECUNDARIA-DESAGUE(WS-IDX)
006690                TO CRI-RED-SECUNDARIA-DESAGUE.
006700           MOVE TC-LONGITUD-TOTAL-AGUA(WS-IDX)
006710                TO CRI-LONGITUD-TOTAL-AGUA.
006720           MOVE TC-LONGITUD-TOTAL-DESAGUE(WS-IDX)
006730                TO CRI-LONGITUD-TOTAL-DESAGUE.
006740           MOVE TC-CONTEO-PROY-ACTIVOS(WS-IDX)
006750                TO CRI-CONTEO-PROY-ACTIVOS.
006760           MOVE TC-AVANCE-PROM-PROYECTOS(WS-IDX)
006770                TO CRI-AVANCE-PROM-PROYECTOS.
006780           MOVE TC-FALTAN-DATOS-PROYECTOS(WS-IDX)
006790                TO CRI-FALTAN-DATOS-PROYECTOS.
006800           MOVE TC-RATIO-ALCANTARILLADO(WS-IDX)
006810                TO CRI-RATIO-ALCANTARILLADO.
006820           MOVE TC-DENSIDAD-RED-AGUA(WS-IDX)    TO CRI-DENSIDAD-RED-AGUA.
006830           MOVE TC-DENSIDAD-RED-DESAGUE(WS-IDX)
006840                TO CRI-DENSIDAD-RED-DESAGUE.
006850           MOVE TC-FALTAN-DATOS-LONGITUD(WS-IDX)
006860                TO CRI-FALTAN-DATOS-LONGITUD.
006870           MOVE TC-REGISTROS-INCONSIST(WS-IDX)
006880                TO CRI-REGISTROS-INCONSISTENTES.
006890           MOVE TC-INDICE-CRITICO(WS-IDX)        TO CRI-INDICE-CRITICO.
006900           MOVE TC-CATEGORIA(WS-IDX)         TO CRI-CATEGORIA-MICROZONA.
006910           MOVE TC-TOTAL-ADVERTENCIAS(WS-IDX)   TO CRI-TOTAL-ADVERTENCIAS.
006920           MOVE TC-BANDERAS(WS-IDX)              TO CRI-BANDERAS.
006930           WRITE REG-CRITICIDAD.
006940       R8-FIM.
006950           EXIT.
006960*
006970*---------[ MONTAGEM DA LINHA DE DETALHE DO RELATORIO ]---------------
006980       R9-MONTAR-DETALLE.
006990           MOVE TC-UBIGEO(WS-IDX)             TO DET-UBIGEO.
007000           MOVE TC-DISTRITO(WS-IDX)           TO DET-DISTRITO.
007010           MOVE TC-CONEXIONES-AGUA(WS-IDX)    TO DET-CONEX-AGUA.
007020           MOVE TC-CONEXIONES-ALCANT(WS-IDX)  TO DET-CONEX-ALCANT.
007030           MOVE TC-RATIO-ALCANTARILLADO(WS-IDX) TO DET-RATIO.
007040           MOVE TC-LONGITUD-TOTAL-AGUA(WS-IDX)  TO DET-LONG-AGUA.
007050           MOVE TC-INDICE-CRITICO(WS-IDX)      TO DET-INDICE.
007060           MOVE TC-CATEGORIA(WS-IDX)           TO DET-CATEGORIA.
007070           MOVE TC-TOTAL-ADVERTENCIAS(WS-IDX)  TO DET-ADVERTENCIAS.
007080           IF TC-CATEGORIA(WS-IDX) = "ESTABLE"
007090              ADD 1 TO WS-QT-ESTABLE
007100           ELSE
007110              IF TC-CATEGORIA(WS-IDX) = "VIGILANCIA"
007120                 ADD 1 TO WS-QT-VIGILANCIA
007130              ELSE
007140                 IF TC-CATEGORIA(WS-IDX) = "CRITICA"
007150                    ADD 1 TO WS-QT-CRITICA
007160                 ELSE
007170                    ADD 1 TO WS-QT-SIN-DATOS.
007180           IF TC-LONGITUD-TOTAL-AGUA(WS-IDX) > ZERO
007190              ADD 1 TO WS-QT-LONG-AGUA-OK.
007200           IF TC-LONGITUD-TOTAL-DESAGUE(WS-IDX) > ZERO
007210              ADD 1 TO WS-QT-LONG-DESAGUE-OK.
007220           IF TC-CONTEO-PROY-ACTIVOS(WS-IDX) > ZERO
007230              ADD 1 TO WS-QT-PROY-ATIVOS-OK.
007240           IF TC-RATIO-ALCANTARILLADO(WS-IDX) > 1.0000
007250              ADD 1 TO WS-QT-RATIO-SUPERIOR.
007260       R9-FIM.
007270           EXIT.
007280*
007290*---------[ IMPRESSAO DA LINHA DE DETALHE COM QUEBRA DE PAGINA ]-----
007300       R10-IMPRIMIR-DETALLE.
007310           IF W-LINHA-PAG = ZERO OR W-LINHA-PAG >= 50
007320              PERFORM R10Z-QUEBRAR-PAGINA THRU R10Z-FIM.
007330           MOVE DET-CRITICIDAD TO REG-REPORTE.
007340           WRITE REG-REPORTE.
007350           ADD 1 TO W-LINHA-PAG.
007360       R10-FIM.
007370           EXIT.
007380*
007390*---------[ CABECALHO E SUBCABECALHO DE NOVA PAGINA ]-----------------
007400       R10Z-QUEBRAR-PAGINA.
007410           ADD 1 TO W-PAGINA.
007420           MOVE W-PAGINA TO CAB-PAGINA.
007430           MOVE CAB-REPORTE TO REG-REPORTE.
007440           WRITE REG-REPORTE.
007450           MOVE SUB-REPORTE TO REG-REPORTE.
007460           WRITE REG-REPORTE.
007470           MOVE 1 TO W-LINHA-PAG.
007480       R10Z-FIM.
007490           EXIT.
007500*
007510*---------[ MENSAGEM DE CONJUNTO VAZIO - U6B E R6 ]-------------------
007520       R11-EVALUAR-DATASET.
007530           IF QT-CRITICIDAD = ZERO
007540              PERFORM R10Z-QUEBRAR-PAGINA THRU R10Z-FIM
007550              MOVE "*** SIN_RESULTADOS - CONJUNTO DE DADOS VAZIO ***"
007560                   TO LIN-TEXTO
007570              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM
007580              MOVE "*** DATASET VAZIO ***" TO LIN-TEXTO
007590              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM.
007600       R11-FIM.
007610           EXIT.
007620*
007630*---------[ TOTAIS DE CONTROLE E PERCENTIS - FIM DO RELATORIO ]------
007640       R12-IMPRIMIR-TOTALES.
007650           IF QT-CRITICIDAD = ZERO GO TO R12-FIM.
007660           PERFORM R10Z-QUEBRAR-PAGINA THRU R10Z-FIM.
007670           MOVE "TOTAL DE MICROZONAS PROCESSADAS......: " TO LV-ROTULO.
007680           MOVE QT-CRITICIDAD TO LV-VALOR.
007690           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007700           MOVE "CATEGORIA ESTABLE....................: " TO LV-ROTULO.
007710           MOVE WS-QT-ESTABLE TO LV-VALOR.
007720           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007730           MOVE "CATEGORIA VIGILANCIA.................: " TO LV-ROTULO.
007740           MOVE WS-QT-VIGILANCIA TO LV-VALOR.
007750           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007760           MOVE "CATEGORIA CRITICA.....................: " TO LV-ROTULO.
007770           MOVE WS-QT-CRITICA TO LV-VALOR.
007780           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007790           MOVE "CATEGORIA SIN_DATOS...................: " TO LV-ROTULO.
007800           MOVE WS-QT-SIN-DATOS TO LV-VALOR.
007810           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007820           MOVE "PERCENTIL P10 DE CONEXOES DE AGUA....: " TO LV-ROTULO.
007830           MOVE WS-P10-CONEXIONES TO LV-VALOR.
007840           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007850           MOVE "PERCENTIL P25 DE CONEXOES DE AGUA....: " TO LV-ROTULO.
007860           MOVE WS-P25-CONEXIONES TO LV-VALOR.
007870           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007880           MOVE "PERCENTIL P50 DE CONEXOES DE AGUA....: " TO LV-ROTULO.
007890           MOVE WS-P50-CONEXIONES TO LV-VALOR.
007900           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007910           MOVE "PERCENTIL P75 DE CONEXOES DE AGUA....: " TO LV-ROTULO.
007920           MOVE WS-P75-CONEXIONES TO LV-VALOR.
007930           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007940           MOVE "MEDIANA DO INDICE DE ATENDIMENTO.....: " TO LV-ROTULO.
007950           MOVE WS-MEDIANA-RATIO TO LV-VALOR.
007960           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
007970           MOVE "MAXIMO DO INDICE DE ATENDIMENTO......: " TO LV-ROTULO.
007980           MOVE WS-MAXIMO-RATIO TO LV-VALOR.
007990           PERFORM R12Z-IMPRIMIR-VALOR THRU R12Z-VALOR-FIM.
008000           IF WS-QT-LONG-AGUA-OK = ZERO
008010              MOVE "*** LONGITUD_AGUA_CERO ***" TO LIN-TEXTO
008020              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM.
008030           IF WS-QT-LONG-DESAGUE-OK = ZERO
008040              MOVE "*** LONGITUD_DESAGUE_CERO ***" TO LIN-TEXTO
008050              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM.
008060           IF WS-QT-PROY-ATIVOS-OK = ZERO
008070              MOVE "*** SIN_PROYECTOS_ACTIVOS ***" TO LIN-TEXTO
008080              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM.
008090           IF WS-QT-RATIO-SUPERIOR NOT = ZERO
008100              MOVE "*** RATIO_SUPERIOR_UNO ***" TO LIN-TEXTO
008110              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM.
008120           IF WS-QT-PROY-ATIVOS-OK NOT > 1
008130              MOVE
008140              "*** PROYECTOS ACTIVOS EN UNA MICROZONA O NINGUNA ***"
008150              TO LIN-TEXTO
008160              PERFORM R12Z-IMPRIMIR-LINHA THRU R12Z-FIM.
008170       R12-FIM.
008180           EXIT.
008190*
008200*---------[ UTILITARIO - IMPRIME UMA LINHA DE ROTULO E VALOR ]-------
008210       R12Z-IMPRIMIR-VALOR.
008220           MOVE LIN-VALOR TO REG-REPORTE.
008230           WRITE REG-REPORTE.
008240           ADD 1 TO W-LINHA-PAG.
008250       R12Z-VALOR-FIM.
008260           EXIT.
008270*
008280*---------[ UTILITARIO - IMPRIME UMA LINHA DE MENSAGEM LIVRE ]-------
008290       R12Z-IMPRIMIR-LINHA.
008300           MOVE LIN-MENSAGEM TO REG-REPORTE.
008310           WRITE REG-REPORTE.
008320           ADD 1 TO W-LINHA-PAG.
008330       R12Z-FIM.
008340           EXIT.
008350*
008360*---------[ ENCERRAMENTO DO PROGRAMA ]--------------------------------
008370       ROT-FIM.
008380           CLOSE MICROZONAS.
008390           CLOSE CRITICIDAD.
008400           CLOSE REPORTE.
008410           STOP RUN.
008420
