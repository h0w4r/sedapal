000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MCZ040.
000120 AUTHOR. GUSTAVO GONZAGA DE FARIAS.
000130 INSTALLATION. SEDAPAL - GERENCIA DE INFORMATICA - LOTE NOTURNO.
000140 DATE-WRITTEN. 19/07/1987.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - GERENCIA DE PLANEJAMENTO SEDAPAL.
000170*****************************************************************
000180*   MCZ040 - CONSOLIDACAO DA MICROZONA E CALCULO DE INDICADORES *
000190*                                                               *
000200*   RECEBE OS TRES AGREGADOS PRODUZIDOS PELOS PASSOS ANTERIORES *
000210*   (CONEXOES - MCZ010, LONGITUDES - MCZ020, PROJETOS DEPURADOS *
000220*   - MCZ030) E MONTA O CADASTRO MESTRE DE MICROZONAS, USANDO O *
000230*   AGREGADO DE CONEXOES COMO TABELA MOTRIZ. PARA CADA CHAVE,   *
000240*   BUSCA POR TABELA EM MEMORIA O AGREGADO DE LONGITUDES E A     *
000250*   AGREGACAO DE PROJETOS, APLICA O "LEFT JOIN" (AUSENCIA =      *
000260*   ZEROS) E CALCULA OS INDICADORES DE COBERTURA E CONSISTENCIA.*
000270*---------------------------------------------------------------*
000280*                    HISTORICO DE ALTERACOES                   *
000290*---------------------------------------------------------------*
000300* DATA       PROG.        CHAMADO      DESCRICAO                *
000310* ---------- ------------ ------------ ------------------------ *
000320* 19/07/1987 G.GONZAGA    OS-8707-11   VERSAO INICIAL.           *
000330* 03/02/1989 G.GONZAGA    OS-8902-06   INCLUIDA AGREGACAO DE      *
000340*                                      PROJETOS POR MICROZONA.  *
000350* 14/11/1990 S.MENA       OS-9011-09   INCLUIDO CALCULO DA        *
000360*                                      DENSIDADE DE REDE.        *
000370* 21/05/1992 A.LOTIERZO   OS-9205-14   INCLUIDA MARCA DE          *
000380*                                      REGISTRO INCONSISTENTE.  *
000390* 09/09/1994 G.GONZAGA    OS-9409-02   AMPLIADA TABELA DE         *
000400*                                      LONGITUDES EM MEMORIA.    *
000410* 30/04/1996 R.TAKEDA     OS-9604-17   CORRECAO NO CALCULO DA     *
000420*                                      MEDIA DE AVANCE FISICO.   *
000430* 23/11/1998 S.MENA       CH-9811-07   AJUSTE ANO 2000 - CAMPOS   *
000440*                                      DE ANIO NA CHAVE.         *
000450* 05/03/1999 A.LOTIERZO   CH-9903-15   REVISAO POS VIRADA DO      *
000460*                                      ANO 2000.                 *
000470* 17/07/2001 G.GONZAGA    CH-0107-08   CORRECAO NO "LEFT JOIN" -  *
000480*                                      CHAVE AUSENTE EM AMBAS AS *
000490*                                      TABELAS AUXILIARES.       *
000500* 02/02/2003 R.TAKEDA     CH-0302-04   REVISAO DA VALIDACAO DO    *
000510*                                      UBIGEO NA SAIDA.          *
000520* 19/08/2005 S.MENA       CH-0508-10   MANUTENCAO DE ROTINA -     *
000530*                                      SEM ALTERACAO DE REGRA.   *
000540*---------------------------------------------------------------*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS CLASE-DIGITO   IS "0" THRU "9"
000600     UPSI-0 IS SW-REPROCESSO.
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT MICROZONAS-AGUA ASSIGN TO MCZAGUA
000650                ORGANIZATION IS LINE SEQUENTIAL
000660                FILE STATUS  IS ST-MCZAGUA.
000670     SELECT MICROZONAS-RED ASSIGN TO MCZRED
000680                ORGANIZATION IS LINE SEQUENTIAL
000690                FILE STATUS  IS ST-MCZRED.
000700     SELECT PROYECTOS-LIMPIOS ASSIGN TO PROYLIMP
000710                ORGANIZATION IS LINE SEQUENTIAL
000720                FILE STATUS  IS ST-PROYLIMP.
000730     SELECT MICROZONAS ASSIGN TO MCZOUT
000740                ORGANIZATION IS LINE SEQUENTIAL
000750                FILE STATUS  IS ST-MCZOUT.
000760*
000770*-----------------------------------------------------------------
000780 DATA DIVISION.
000790 FILE SECTION.
000800*---------[ AGREGADO DE CONEXOES - TABELA MOTRIZ ]-----------------
000810 FD MICROZONAS-AGUA
000820      LABEL RECORD IS STANDARD.
000830 01 REG-AGREGADO-AGUA.
000840     03 AGA-UBIGEO                PIC X(06).
000850     03 AGA-DISTRITO              PIC X(30).
000860     03 AGA-GERENCIA-SERVICIOS    PIC X(30).
000870     03 AGA-EQUIPO-COMERCIAL      PIC X(30).
000880     03 AGA-ANIO                  PIC 9(04).
000890     03 AGA-MES                   PIC 9(02).
000900     03 AGA-CONEXIONES-AGUA       PIC 9(09).
000910     03 AGA-CONEXIONES-ALCANT     PIC 9(09).
000920     03 AGA-FECHA-CORTE           PIC X(10).
000930     03 AGA-DEPARTAMENTO          PIC X(20).
000940     03 AGA-PROVINCIA             PIC X(20).
000950     03 AGA-TARIFA-PREDOM         PIC X(12).
000960     03 FILLER                    PIC X(08).
000970*---------[ AGREGADO DE LONGITUDES DE REDE ]-----------------------
000980 FD MICROZONAS-RED
000990      LABEL RECORD IS STANDARD.
001000 01 REG-AGREGADO-RED.
001010     03 AGR-UBIGEO                 PIC X(06).
001020     03 AGR-DISTRITO               PIC X(30).
001030     03 AGR-GERENCIA-SERVICIOS     PIC X(30).
001040     03 AGR-EQUIPO-COMERCIAL       PIC X(30).
001050     03 AGR-ANIO                   PIC 9(04).
001060     03 AGR-MES                    PIC 9(02).
001070     03 AGR-RED-PRIMARIA-AGUA      PIC 9(09)V99.
001080     03 AGR-RED-SECUNDARIA-AGUA    PIC 9(09)V99.
001090     03 AGR-RED-PRIMARIA-DESAGUE   PIC 9(09)V99.
001100     03 AGR-RED-SECUNDARIA-DESAGUE PIC 9(09)V99.
001110     03 AGR-LONGITUD-TOTAL-AGUA    PIC 9(09)V99.
001120     03 AGR-LONGITUD-TOTAL-DESAGUE PIC 9(09)V99.
001130     03 FILLER                     PIC X(06).
001140*---------[ PROJETO DEPURADO - DETALHE POR DISTRITO ]--------------
001150 FD PROYECTOS-LIMPIOS
001160      LABEL RECORD IS STANDARD.
001170 01 REG-PROYECTO-LIMPIO.
001180     03 PLI-GERENCIA-SERVICIOS   PIC X(30).
001190     03 PLI-EQUIPO-COMERCIAL     PIC X(30).
001200     03 PLI-DEPARTAMENTO         PIC X(20).
001210     03 PLI-PROVINCIA            PIC X(20).
001220     03 PLI-DISTRITO             PIC X(30).
001230     03 PLI-UBIGEO               PIC X(06).
001240     03 PLI-UBIGEO-VALIDO        PIC 9(01).
001250     03 PLI-NOMBRE-PROYECTO      PIC X(80).
001260     03 PLI-ETAPA                PIC X(25).
001270     03 PLI-AVANCE-FISICO        PIC 9(03)V99.
001280     03 PLI-FECHA-INICIO         PIC X(10).
001290     03 PLI-FECHA-FIN            PIC X(10).
001300     03 PLI-FECHA-CORTE          PIC X(10).
001310     03 PLI-COSTO-TOTAL          PIC 9(11)V99.
001320     03 PLI-CONTRATISTA          PIC X(60).
001330     03 PLI-ANIO                 PIC 9(04).
001340     03 PLI-MES                  PIC 9(02).
001350     03 FILLER                   PIC X(06).
001360*---------[ CADASTRO MESTRE DE MICROZONAS - SAIDA ]----------------
001370 FD MICROZONAS
001380      LABEL RECORD IS STANDARD.
001390 01 REG-MICROZONA-MASTER.
001400     03 MAS-UBIGEO                   PIC X(06).
001410     03 MAS-DISTRITO                 PIC X(30).
001420     03 MAS-GERENCIA-SERVICIOS       PIC X(30).
001430     03 MAS-EQUIPO-COMERCIAL         PIC X(30).
001440     03 MAS-ANIO                     PIC 9(04).
001450     03 MAS-MES                      PIC 9(02).
001460     03 MAS-CONEXIONES-AGUA          PIC 9(09).
001470     03 MAS-CONEXIONES-ALCANT        PIC 9(09).
001480     03 MAS-FECHA-CORTE              PIC X(10).
001490     03 MAS-DEPARTAMENTO             PIC X(20).
001500     03 MAS-PROVINCIA                PIC X(20).
001510     03 MAS-TARIFA-PREDOM            PIC X(12).
001520     03 MAS-RED-PRIMARIA-AGUA        PIC 9(09)V99.
001530     03 MAS-RED-SECUNDARIA-AGUA      PIC 9(09)V99.
001540     03 MAS-RED-PRIMARIA-DESAGUE     PIC 9(09)V99.
001550     03 MAS-RED-SECUNDARIA-DESAGUE   PIC 9(09)V99.
001560     03 MAS-LONGITUD-TOTAL-AGUA      PIC 9(09)V99.
001570     03 MAS-LONGITUD-TOTAL-DESAGUE   PIC 9(09)V99.
001580     03 MAS-CONTEO-PROY-ACTIVOS      PIC 9(05).
001590     03 MAS-AVANCE-PROM-PROYECTOS    PIC 9(03)V99.
001600     03 MAS-FALTAN-DATOS-PROYECTOS   PIC 9(01).
001610     03 MAS-RATIO-ALCANTARILLADO     PIC 9(03)V9(04).
001620     03 MAS-DENSIDAD-RED-AGUA        PIC 9(05)V9(04).
001630     03 MAS-DENSIDAD-RED-DESAGUE     PIC 9(05)V9(04).
001640     03 MAS-FALTAN-DATOS-LONGITUD    PIC 9(01).
001650     03 MAS-REGISTROS-INCONSISTENTES PIC 9(01).
001660     03 FILLER                       PIC X(08).
001670*
001680*-----------------------------------------------------------------
001690 WORKING-STORAGE SECTION.
001700 77 W-FIM-ARQ              PIC X(01) VALUE "N".
001710 01 ST-MCZAGUA             PIC X(02) VALUE "00".
001720 01 ST-MCZRED              PIC X(02) VALUE "00".
001730 01 ST-PROYLIMP            PIC X(02) VALUE "00".
001740 01 ST-MCZOUT              PIC X(02) VALUE "00".
001750*
001760*---------[ TABELA EM MEMORIA - LONGITUDES POR MICROZONA ]--------
001770 01 TAB-LONGITUDES.
001780     03 TL-ENTRADA OCCURS 2000 TIMES.
001790        05 TL-UBIGEO               PIC X(06).
001800        05 TL-DISTRITO             PIC X(30).
001810        05 TL-GERENCIA             PIC X(30).
001820        05 TL-EQUIPO               PIC X(30).
001830        05 TL-ANIO                 PIC 9(04).
001840        05 TL-MES                  PIC 9(02).
001850        05 TL-LONG-PRIM-AGUA       PIC 9(09)V99 COMP.
001860        05 TL-LONG-SEC-AGUA        PIC 9(09)V99 COMP.
001870        05 TL-LONG-PRIM-DESAGUE    PIC 9(09)V99 COMP.
001880        05 TL-LONG-SEC-DESAGUE     PIC 9(09)V99 COMP.
001890        05 TL-LONG-TOTAL-AGUA      PIC 9(09)V99 COMP.
001900        05 TL-LONG-TOTAL-DESAGUE   PIC 9(09)V99 COMP.
001910 77 QT-LONGITUDES          PIC 9(04) COMP VALUE ZEROS.
001920 77 WS-IDX-LON             PIC 9(04) COMP VALUE ZEROS.
001930 77 WS-LON-ACHADO          PIC X(01) VALUE "N".
001940*
001950*---------[ TABELA EM MEMORIA - PROJETOS POR MICROZONA ]----------
001960 01 TAB-PROYECTOS.
001970     03 TP-ENTRADA OCCURS 2000 TIMES.
001980        05 TP-UBIGEO               PIC X(06).
001990        05 TP-DISTRITO             PIC X(30).
002000        05 TP-GERENCIA             PIC X(30).
002010        05 TP-EQUIPO               PIC X(30).
002020        05 TP-ANIO                 PIC 9(04).
002030        05 TP-MES                  PIC 9(02).
002040        05 TP-CONTEO-TOTAL         PIC 9(05) COMP.
002050        05 TP-CONTEO-ACTIVOS       PIC 9(05) COMP.
002060        05 TP-SUMA-AVANCE          PIC 9(07)V99 COMP.
002070        05 TP-FALTAN-DATOS         PIC 9(01) COMP.
002080 77 QT-PROYECTOS           PIC 9(04) COMP VALUE ZEROS.
002090 77 WS-IDX-PRO             PIC 9(04) COMP VALUE ZEROS.
002100 77 WS-PRO-ACHADO          PIC X(01) VALUE "N".
002110*
002120*---------[ CAMPOS DE TRABALHO DO REGISTRO CORRENTE ]-------------
002130 77 WS-LON-PRIM-AGUA       PIC 9(09)V99 COMP VALUE ZEROS.
002140 77 WS-LON-SEC-AGUA        PIC 9(09)V99 COMP VALUE ZEROS.
002150 77 WS-LON-PRIM-DESAGUE    PIC 9(09)V99 COMP VALUE ZEROS.
002160 77 WS-LON-SEC-DESAGUE     PIC 9(09)V99 COMP VALUE ZEROS.
002170 77 WS-LON-TOTAL-AGUA      PIC 9(09)V99 COMP VALUE ZEROS.
002180 77 WS-LON-TOTAL-DESAGUE   PIC 9(09)V99 COMP VALUE ZEROS.
002190 77 WS-PRO-CONTEO-TOTAL    PIC 9(05) COMP VALUE ZEROS.
002200 77 WS-PRO-CONTEO-ATIVOS   PIC 9(05) COMP VALUE ZEROS.
002210 77 WS-PRO-SUMA-AVANCE     PIC 9(07)V99 COMP VALUE ZEROS.
002220 77 WS-PRO-FALTAN-DATOS    PIC 9(01) COMP VALUE ZEROS.
002230*
002240*---------[ VALIDACAO FINAL DO CODIGO UBIGEO NA SAIDA ]-----------
002250 01 WS-UBIGEO-SAIDA        PIC X(06) VALUE SPACES.
002260 01 WS-UBIGEO-SAIDA-R REDEFINES WS-UBIGEO-SAIDA.
002270     03 WS-UBI-SAI-CAR     PIC X(01) OCCURS 6 TIMES.
002280 77 WS-UBI-I               PIC 9(02) COMP VALUE ZEROS.
002290 77 WS-UBI-OK              PIC X(01) VALUE "S".
002300*
002310*---------[ CONTADOR DE LEITURA PARA O LOG DE CONSOLE ]-----------
002320 01 WS-TOTAL-LIDOS         PIC 9(06) VALUE ZERO.
002330 01 WS-TOTAL-LIDOS-R REDEFINES WS-TOTAL-LIDOS.
002340     03 WS-TOTAL-LIDOS-MIL PIC 9(03).
002350     03 WS-TOTAL-LIDOS-UNI PIC 9(03).
002360*
002370*---------[ CHAVE DE PERIODO PARA O LOG DE CONSOLE ]---------------
002380 01 WS-PERIODO-CHAVE       PIC 9(06) VALUE ZERO.
002390 01 WS-PERIODO-CHAVE-R REDEFINES WS-PERIODO-CHAVE.
002400     03 WS-PERIODO-AAAA    PIC 9(04).
002410     03 WS-PERIODO-MM      PIC 9(02).
002420*
002430*-----------------------------------------------------------------
002440 PROCEDURE DIVISION.
002450*---------[ PARAGRAFO PRINCIPAL ]----------------------------------
002460 R0-INICIO.
002470     PERFORM R0A-ABRIR-ARQUIVOS THRU R0A-FIM.
002480     PERFORM R2-CARGAR-LONGITUDES THRU R2-FIM.
002490     PERFORM R3-CARGAR-PROYECTOS THRU R3-FIM.
002500     PERFORM R4-PROCESAR-AGUA THRU R4-FIM.
002510     GO TO ROT-FIM.
002520*
002530*---------[ ABERTURA DOS ARQUIVOS ]--------------------------------
002540 R0A-ABRIR-ARQUIVOS.
002550     OPEN INPUT MICROZONAS-AGUA.
002560     IF ST-MCZAGUA NOT = "00"
002570        DISPLAY "MCZ040 - ERRO AO ABRIR MICROZONAS-AGUA - ST="
002580                 ST-MCZAGUA
002590        GO TO ROT-FIM.
002600     OPEN INPUT MICROZONAS-RED.
002610     IF ST-MCZRED NOT = "00"
002620        DISPLAY "MCZ040 - ERRO AO ABRIR MICROZONAS-RED - ST="
002630                 ST-MCZRED
002640        GO TO ROT-FIM.
002650     OPEN INPUT PROYECTOS-LIMPIOS.
002660     IF ST-PROYLIMP NOT = "00"
002670        DISPLAY "MCZ040 - ERRO AO ABRIR PROYECTOS-LIMPIOS - ST="
002680                 ST-PROYLIMP
002690        GO TO ROT-FIM.
002700     OPEN OUTPUT MICROZONAS.
002710     IF ST-MCZOUT NOT = "00"
002720        DISPLAY "MCZ040 - ERRO AO ABRIR MICROZONAS - ST="
002730                 ST-MCZOUT
002740        GO TO ROT-FIM.
002750 R0A-FIM.
002760     EXIT.
002770*
002780*---------[ CARGA DO AGREGADO DE LONGITUDES EM MEMORIA ]-----------
002790 R2-CARGAR-LONGITUDES.
002800     MOVE ZERO TO QT-LONGITUDES.
002810 R2-LOOP.
002820     READ MICROZONAS-RED
002830         AT END GO TO R2-FIM.
002840     IF QT-LONGITUDES >= 2000 GO TO R2-LOOP.
002850     ADD 1 TO QT-LONGITUDES.
002860     MOVE AGR-UBIGEO            TO TL-UBIGEO(QT-LONGITUDES).
002870     MOVE AGR-DISTRITO          TO TL-DISTRITO(QT-LONGITUDES).
002880     MOVE AGR-GERENCIA-SERVICIOS TO TL-GERENCIA(QT-LONGITUDES).
002890     MOVE AGR-EQUIPO-COMERCIAL  TO TL-EQUIPO(QT-LONGITUDES).
002900     MOVE AGR-ANIO              TO TL-ANIO(QT-LONGITUDES).
002910     MOVE AGR-MES               TO TL-MES(QT-LONGITUDES).
002920     MOVE AGR-RED-PRIMARIA-AGUA TO TL-LONG-PRIM-AGUA(QT-LONGITUDES).
002930     MOVE AGR-RED-SECUNDARIA-AGUA
002940          TO TL-LONG-SEC-AGUA(QT-LONGITUDES).
002950     MOVE AGR-RED-PRIMARIA-DESAGUE
002960          TO TL-LONG-PRIM-DESAGUE(QT-LONGITUDES).
002970     MOVE AGR-RED-SECUNDARIA-DESAGUE
002980          TO TL-LONG-SEC-DESAGUE(QT-LONGITUDES).
002990     MOVE AGR-LONGITUD-TOTAL-AGUA
003000          TO TL-LONG-TOTAL-AGUA(QT-LONGITUDES).
003010     MOVE AGR-LONGITUD-TOTAL-DESAGUE
003020          TO TL-LONG-TOTAL-DESAGUE(QT-LONGITUDES).
003030     GO TO R2-LOOP.
003040 R2-FIM.
003050     EXIT.
003060*
003070*---------[ CARGA E AGREGACAO DOS PROJETOS POR MICROZONA ]---------
003080 R3-CARGAR-PROYECTOS.
003090     MOVE ZERO TO QT-PROYECTOS.
003100 R3-LOOP.
003110     READ PROYECTOS-LIMPIOS
003120         AT END GO TO R3-FIM.
003130     PERFORM R3A-LOCALIZAR-CLAVE THRU R3A-FIM.
003140     ADD 1 TO TP-CONTEO-TOTAL(WS-IDX-PRO).
003150     IF PLI-ETAPA NOT = "CERRADO"
003160        ADD 1 TO TP-CONTEO-ACTIVOS(WS-IDX-PRO).
003170     ADD PLI-AVANCE-FISICO TO TP-SUMA-AVANCE(WS-IDX-PRO).
003180     IF PLI-UBIGEO-VALIDO = ZERO
003190        MOVE 1 TO TP-FALTAN-DATOS(WS-IDX-PRO).
003200     GO TO R3-LOOP.
003210 R3-FIM.
003220     EXIT.
003230*
003240 R3A-LOCALIZAR-CLAVE.
003250     MOVE 1 TO WS-IDX-PRO.
003260     MOVE "N" TO WS-PRO-ACHADO.
003270 R3A-LOOP.
003280     IF WS-IDX-PRO > QT-PROYECTOS GO TO R3A-CRIAR.
003290     IF TP-UBIGEO(WS-IDX-PRO)   = PLI-UBIGEO   AND
003300        TP-DISTRITO(WS-IDX-PRO) = PLI-DISTRITO AND
003310        TP-GERENCIA(WS-IDX-PRO) = PLI-GERENCIA-SERVICIOS AND
003320        TP-EQUIPO(WS-IDX-PRO)   = PLI-EQUIPO-COMERCIAL AND
003330        TP-ANIO(WS-IDX-PRO)     = PLI-ANIO AND
003340        TP-MES(WS-IDX-PRO)      = PLI-MES
003350        MOVE "S" TO WS-PRO-ACHADO
003360        GO TO R3A-FIM.
003370     ADD 1 TO WS-IDX-PRO.
003380     GO TO R3A-LOOP.
003390 R3A-CRIAR.
003400     IF QT-PROYECTOS >= 2000 GO TO R3A-FIM.
003410     ADD 1 TO QT-PROYECTOS.
003420     MOVE QT-PROYECTOS TO WS-IDX-PRO.
003430     MOVE PLI-UBIGEO             TO TP-UBIGEO(WS-IDX-PRO).
003440     MOVE PLI-DISTRITO           TO TP-DISTRITO(WS-IDX-PRO).
003450     MOVE PLI-GERENCIA-SERVICIOS TO TP-GERENCIA(WS-IDX-PRO).
003460     MOVE PLI-EQUIPO-COMERCIAL   TO TP-EQUIPO(WS-IDX-PRO).
003470     MOVE PLI-ANIO               TO TP-ANIO(WS-IDX-PRO).
003480     MOVE PLI-MES                TO TP-MES(WS-IDX-PRO).
003490     MOVE ZERO TO TP-CONTEO-TOTAL(WS-IDX-PRO).
003500     MOVE ZERO TO TP-CONTEO-ACTIVOS(WS-IDX-PRO).
003510     MOVE ZERO TO TP-SUMA-AVANCE(WS-IDX-PRO).
003520     MOVE ZERO TO TP-FALTAN-DATOS(WS-IDX-PRO).
003530 R3A-FIM.
003540     EXIT.
003550*
003560*---------[ PROCESSAMENTO DIRIGIDO PELO AGREGADO DE CONEXOES ]----
003570 R4-PROCESAR-AGUA.
003580 R4-LOOP.
003590     READ MICROZONAS-AGUA
003600         AT END GO TO R4-FIM.
003610     ADD 1 TO WS-TOTAL-LIDOS.
003620     MOVE AGA-ANIO TO WS-PERIODO-AAAA.
003630     MOVE AGA-MES  TO WS-PERIODO-MM.
003640     PERFORM R5-LOCALIZAR-RED THRU R5-FIM.
003650     PERFORM R6-LOCALIZAR-PROYECTO THRU R6-FIM.
003660     PERFORM R7-CALCULAR-INDICADORES THRU R7-FIM.
003670     PERFORM R8-GRAVAR-MAESTRO THRU R8-FIM.
003680     GO TO R4-LOOP.
003690 R4-FIM.
003700     DISPLAY "MCZ040 - REGISTROS LIDOS: " WS-TOTAL-LIDOS-MIL
003710             WS-TOTAL-LIDOS-UNI.
003720     EXIT.
003730*
003740*---------[ BUSCA DO AGREGADO DE LONGITUDES PELA CHAVE ]-----------
003750 R5-LOCALIZAR-RED.
003760     MOVE ZERO TO WS-LON-PRIM-AGUA.
003770     MOVE ZERO TO WS-LON-SEC-AGUA.
003780     MOVE ZERO TO WS-LON-PRIM-DESAGUE.
003790     MOVE ZERO TO WS-LON-SEC-DESAGUE.
003800     MOVE ZERO TO WS-LON-TOTAL-AGUA.
003810     MOVE ZERO TO WS-LON-TOTAL-DESAGUE.
003820     MOVE "N" TO WS-LON-ACHADO.
003830     MOVE 1 TO WS-IDX-LON.
003840 R5-LOOP.
003850     IF WS-IDX-LON > QT-LONGITUDES GO TO R5-FIM.
003860     IF TL-UBIGEO(WS-IDX-LON)   = AGA-UBIGEO   AND
003870        TL-DISTRITO(WS-IDX-LON) = AGA-DISTRITO AND
003880        TL-GERENCIA(WS-IDX-LON) = AGA-GERENCIA-SERVICIOS AND
003890        TL-EQUIPO(WS-IDX-LON)   = AGA-EQUIPO-COMERCIAL AND
003900        TL-ANIO(WS-IDX-LON)     = AGA-ANIO AND
003910        TL-MES(WS-IDX-LON)      = AGA-MES
003920        MOVE "S" TO WS-LON-ACHADO
003930        MOVE TL-LONG-PRIM-AGUA(WS-IDX-LON)    TO WS-LON-PRIM-AGUA
003940        MOVE TL-LONG-SEC-AGUA(WS-IDX-LON)     TO WS-LON-SEC-AGUA
003950        MOVE TL-LONG-PRIM-DESAGUE(WS-IDX-LON) TO WS-LON-PRIM-DESAGUE
003960        MOVE TL-LONG-SEC-DESAGUE(WS-IDX-LON)  TO WS-LON-SEC-DESAGUE
003970        MOVE TL-LONG-TOTAL-AGUA(WS-IDX-LON)   TO WS-LON-TOTAL-AGUA
003980        MOVE TL-LONG-TOTAL-DESAGUE(WS-IDX-LON)
003990             TO WS-LON-TOTAL-DESAGUE
004000        GO TO R5-FIM.
004010     ADD 1 TO WS-IDX-LON.
004020     GO TO R5-LOOP.
004030 R5-FIM.
004040     EXIT.
004050*
004060*---------[ BUSCA DA AGREGACAO DE PROJETOS PELA CHAVE ]------------
004070 R6-LOCALIZAR-PROYECTO.
004080     MOVE ZERO TO WS-PRO-CONTEO-TOTAL.
004090     MOVE ZERO TO WS-PRO-CONTEO-ATIVOS.
004100     MOVE ZERO TO WS-PRO-SUMA-AVANCE.
004110     MOVE ZERO TO WS-PRO-FALTAN-DATOS.
004120     MOVE 1 TO WS-IDX-PRO.
004130 R6-LOOP.
004140     IF WS-IDX-PRO > QT-PROYECTOS GO TO R6-FIM.
004150     IF TP-UBIGEO(WS-IDX-PRO)   = AGA-UBIGEO   AND
004160        TP-DISTRITO(WS-IDX-PRO) = AGA-DISTRITO AND
004170        TP-GERENCIA(WS-IDX-PRO) = AGA-GERENCIA-SERVICIOS AND
004180        TP-EQUIPO(WS-IDX-PRO)   = AGA-EQUIPO-COMERCIAL AND
004190        TP-ANIO(WS-IDX-PRO)     = AGA-ANIO AND
004200        TP-MES(WS-IDX-PRO)      = AGA-MES
004210        MOVE TP-CONTEO-TOTAL(WS-IDX-PRO)   TO WS-PRO-CONTEO-TOTAL
004220        MOVE TP-CONTEO-ACTIVOS(WS-IDX-PRO)  TO WS-PRO-CONTEO-ATIVOS
004230        MOVE TP-SUMA-AVANCE(WS-IDX-PRO)      TO WS-PRO-SUMA-AVANCE
004240        MOVE TP-FALTAN-DATOS(WS-IDX-PRO)     TO WS-PRO-FALTAN-DATOS
004250        GO TO R6-FIM.
004260     ADD 1 TO WS-IDX-PRO.
004270     GO TO R6-LOOP.
004280 R6-FIM.
004290     EXIT.
004300*
004310*---------[ CALCULO DOS INDICADORES DE COBERTURA ]-----------------
004320 R7-CALCULAR-INDICADORES.
004330     MOVE WS-LON-PRIM-AGUA      TO MAS-RED-PRIMARIA-AGUA.
004340     MOVE WS-LON-SEC-AGUA       TO MAS-RED-SECUNDARIA-AGUA.
004350     MOVE WS-LON-PRIM-DESAGUE   TO MAS-RED-PRIMARIA-DESAGUE.
004360     MOVE WS-LON-SEC-DESAGUE    TO MAS-RED-SECUNDARIA-DESAGUE.
004370     MOVE WS-LON-TOTAL-AGUA     TO MAS-LONGITUD-TOTAL-AGUA.
004380     MOVE WS-LON-TOTAL-DESAGUE  TO MAS-LONGITUD-TOTAL-DESAGUE.
004390     MOVE WS-PRO-CONTEO-ATIVOS  TO MAS-CONTEO-PROY-ACTIVOS.
004400     MOVE WS-PRO-FALTAN-DATOS   TO MAS-FALTAN-DATOS-PROYECTOS.
004410     IF WS-PRO-CONTEO-TOTAL = ZERO
004420        MOVE ZERO TO MAS-AVANCE-PROM-PROYECTOS
004430     ELSE
004440        COMPUTE MAS-AVANCE-PROM-PROYECTOS ROUNDED =
004450                WS-PRO-SUMA-AVANCE / WS-PRO-CONTEO-TOTAL.
004460     IF AGA-CONEXIONES-AGUA > ZERO
004470        COMPUTE MAS-RATIO-ALCANTARILLADO ROUNDED =
004480                AGA-CONEXIONES-ALCANT / AGA-CONEXIONES-AGUA
004490        COMPUTE MAS-DENSIDAD-RED-AGUA ROUNDED =
004500                WS-LON-TOTAL-AGUA / AGA-CONEXIONES-AGUA
004510        COMPUTE MAS-DENSIDAD-RED-DESAGUE ROUNDED =
004520                WS-LON-TOTAL-DESAGUE / AGA-CONEXIONES-AGUA
004530     ELSE
004540        MOVE ZERO TO MAS-RATIO-ALCANTARILLADO
004550        MOVE ZERO TO MAS-DENSIDAD-RED-AGUA
004560        MOVE ZERO TO MAS-DENSIDAD-RED-DESAGUE.
004570*    OS TOTAIS DE LONGITUDE JA VEM PREENCHIDOS PELO "LEFT JOIN"
004580*    (AUSENCIA = ZEROS), LOGO NUNCA FICAM REALMENTE EM FALTA.
004590     MOVE ZERO TO MAS-FALTAN-DATOS-LONGITUD.
004600     IF AGA-CONEXIONES-AGUA = ZERO OR
004610        AGA-CONEXIONES-AGUA < AGA-CONEXIONES-ALCANT
004620        MOVE 1 TO MAS-REGISTROS-INCONSISTENTES
004630     ELSE
004640        MOVE ZERO TO MAS-REGISTROS-INCONSISTENTES.
004650 R7-FIM.
004660     EXIT.
004670*
004680*---------[ MONTAGEM E GRAVACAO DO REGISTRO MESTRE ]---------------
004690 R8-GRAVAR-MAESTRO.
004700     MOVE AGA-UBIGEO TO WS-UBIGEO-SAIDA.
004710     MOVE "S" TO WS-UBI-OK.
004720     MOVE 1 TO WS-UBI-I.
004730 R8-VALIDAR-LOOP.
004740     IF WS-UBI-I > 6 GO TO R8-VALIDAR-FIM.
004750     IF WS-UBI-SAI-CAR(WS-UBI-I) NOT IS CLASE-DIGITO
004760        MOVE "N" TO WS-UBI-OK.
004770     ADD 1 TO WS-UBI-I.
004780     GO TO R8-VALIDAR-LOOP.
004790 R8-VALIDAR-FIM.
004800     IF WS-UBI-OK = "S"
004810        MOVE WS-UBIGEO-SAIDA TO MAS-UBIGEO
004820     ELSE
004830        MOVE SPACES TO MAS-UBIGEO.
004840     MOVE AGA-DISTRITO             TO MAS-DISTRITO.
004850     MOVE AGA-GERENCIA-SERVICIOS   TO MAS-GERENCIA-SERVICIOS.
004860     MOVE AGA-EQUIPO-COMERCIAL     TO MAS-EQUIPO-COMERCIAL.
004870     MOVE AGA-ANIO                 TO MAS-ANIO.
004880     MOVE AGA-MES                  TO MAS-MES.
004890     MOVE AGA-CONEXIONES-AGUA      TO MAS-CONEXIONES-AGUA.
004900     MOVE AGA-CONEXIONES-ALCANT    TO MAS-CONEXIONES-ALCANT.
004910     MOVE AGA-FECHA-CORTE          TO MAS-FECHA-CORTE.
004920     MOVE AGA-DEPARTAMENTO         TO MAS-DEPARTAMENTO.
004930     MOVE AGA-PROVINCIA            TO MAS-PROVINCIA.
004940     MOVE AGA-TARIFA-PREDOM        TO MAS-TARIFA-PREDOM.
004950     WRITE REG-MICROZONA-MASTER.
004960 R8-FIM.
004970     EXIT.
004980*
004990*---------[ ENCERRAMENTO DO PROGRAMA ]-----------------------------
005000 ROT-FIM.
005010     CLOSE MICROZONAS-AGUA.
005020     CLOSE MICROZONAS-RED.
005030     CLOSE PROYECTOS-LIMPIOS.
005040     CLOSE MICROZONAS.
005050     STOP RUN.
