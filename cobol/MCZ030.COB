000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MCZ030.
000120 AUTHOR. GUSTAVO GONZAGA DE FARIAS.
000130 INSTALLATION. SEDAPAL - GERENCIA DE INFORMATICA - LOTE NOTURNO.
000140 DATE-WRITTEN. 02/05/1987.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - GERENCIA DE PLANEJAMENTO SEDAPAL.
000170*****************************************************************
000180*   MCZ030 - DEPURACAO DO CADASTRO DE PROJETOS DE INFRAESTRUTURA*
000190*                                                               *
000200*   LE O EXTRATO DE PROJETOS (ARQUIVO PROYECTOS), NORMALIZA OS  *
000210*   CAMPOS DE TEXTO, CANONIZA A ETAPA DO PROJETO, CONVERTE O    *
000220*   AVANCE FISICO E O CUSTO TOTAL E EXPLODE O CAMPO DISTRITO    *
000230*   QUANDO O PROJETO ABRANGE MAIS DE UM DISTRITO, GRAVANDO UM   *
000240*   REGISTRO DEPURADO POR DISTRITO NO ARQUIVO PROYECTOS-LIMPIOS.*
000250*   A AGREGACAO POR MICROZONA E FEITA PELO MCZ040.              *
000260*---------------------------------------------------------------*
000270*                    HISTORICO DE ALTERACOES                   *
000280*---------------------------------------------------------------*
000290* DATA       PROG.        CHAMADO      DESCRICAO                *
000300* ---------- ------------ ------------ ------------------------ *
000310* 02/05/1987 G.GONZAGA    OS-8705-04   VERSAO INICIAL - UM       *
000320*                                      REGISTRO POR PROJETO.    *
000330* 17/10/1988 G.GONZAGA    OS-8810-09   INCLUIDA CANONIZACAO DA   *
000340*                                      ETAPA DO PROJETO.        *
000350* 04/03/1990 S.MENA       OS-9003-12   INCLUIDA EXPLOSAO DO      *
000360*                                      CAMPO DISTRITO QUANDO     *
000370*                                      HA MAIS DE UM DISTRITO.   *
000380* 22/09/1991 A.LOTIERZO   OS-9109-18   ROTINA DE DEPURACAO DO    *
000390*                                      CUSTO TOTAL - SIMBOLOS    *
000400*                                      MONETARIOS E VIRGULA.    *
000410* 11/06/1993 G.GONZAGA    OS-9306-07   REVISAO DA DEPURACAO DO   *
000420*                                      NOME DO PROJETO.          *
000430* 28/02/1995 R.TAKEDA     OS-9502-16   AMPLIADO LIMITE DE        *
000440*                                      DISTRITOS POR PROJETO.    *
000450* 15/12/1996 S.MENA       OS-9612-05   CORRECAO NA VALIDACAO DA  *
000460*                                      DATA DE INICIO/TERMINO.  *
000470* 23/11/1998 S.MENA       CH-9811-06   AJUSTE ANO 2000 - CAMPOS  *
000480*                                      DE DATA E PERIODO.       *
000490* 19/03/1999 A.LOTIERZO   CH-9903-11   REVISAO DO TESTE DE FAIXA  *
000500*                                      DE ANO/MES POS VIRADA.   *
000510* 08/08/2000 G.GONZAGA    CH-0008-03   CORRECAO NO DESEMPATE DA  *
000520*                                      ETAPA "ESTUDIO           *
000530*                                      DEFINITIVO".             *
000540* 14/01/2002 R.TAKEDA     CH-0201-09   REVISAO DA ROTINA DE       *
000550*                                      DEPURACAO DO CUSTO TOTAL. *
000560* 27/06/2004 S.MENA       CH-0406-14   REVISAO PARA O NOVO        *
000570*                                      PADRAO DE CODIGO UBIGEO.  *
000580* 09/10/2006 A.LOTIERZO   CH-0610-02   MANUTENCAO DE ROTINA -     *
000590*                                      SEM ALTERACAO DE REGRA.   *
000600*---------------------------------------------------------------*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS CLASE-DIGITO   IS "0" THRU "9"
000660     CLASS CLASE-ESPACO   IS " "
000670     UPSI-0 IS SW-REPROCESSO.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT PROYECTOS ASSIGN TO PROYIN
000720                ORGANIZATION IS LINE SEQUENTIAL
000730                FILE STATUS  IS ST-PROYECTOS.
000740     SELECT PROYECTOS-LIMPIOS ASSIGN TO PROYLIMP
000750                ORGANIZATION IS LINE SEQUENTIAL
000760                FILE STATUS  IS ST-PROYLIMP.
000770*
000780*-----------------------------------------------------------------
000790 DATA DIVISION.
000800 FILE SECTION.
000810*---------[ EXTRATO DE PROJETOS - ENTRADA ]------------------------
000820 FD PROYECTOS
000830      LABEL RECORD IS STANDARD.
000840 01 REG-PROYECTO.
000850     03 PRY-GERENCIA-SERVICIOS   PIC X(30).
000860     03 PRY-EQUIPO-COMERCIAL     PIC X(30).
000870     03 PRY-DEPARTAMENTO         PIC X(20).
000880     03 PRY-PROVINCIA            PIC X(20).
000890     03 PRY-DISTRITO             PIC X(60).
000900     03 PRY-UBIGEO               PIC X(06).
000910     03 PRY-NOMBRE-PROYECTO      PIC X(80).
000920     03 PRY-ETAPA                PIC X(25).
000930     03 PRY-AVANCE-FISICO        PIC 9(03)V99.
000940     03 PRY-FECHA-INICIO         PIC X(10).
000950     03 PRY-FECHA-FIN            PIC X(10).
000960     03 PRY-FECHA-CORTE          PIC X(10).
000970     03 PRY-COSTO-TOTAL          PIC X(18).
000980     03 PRY-CONTRATISTA          PIC X(60).
000990     03 PRY-ANIO                 PIC 9(04).
001000     03 PRY-MES                  PIC 9(02).
001010     03 FILLER                   PIC X(06).
001020*---------[ PROJETO DEPURADO - UM REGISTRO POR DISTRITO ]---------
001030 FD PROYECTOS-LIMPIOS
001040      LABEL RECORD IS STANDARD.
001050 01 REG-PROYECTO-LIMPIO.
001060     03 PLI-GERENCIA-SERVICIOS   PIC X(30).
001070     03 PLI-EQUIPO-COMERCIAL     PIC X(30).
001080     03 PLI-DEPARTAMENTO         PIC X(20).
001090     03 PLI-PROVINCIA            PIC X(20).
001100     03 PLI-DISTRITO             PIC X(30).
001110     03 PLI-UBIGEO               PIC X(06).
001120     03 PLI-UBIGEO-VALIDO        PIC 9(01).
001130     03 PLI-NOMBRE-PROYECTO      PIC X(80).
001140     03 PLI-ETAPA                PIC X(25).
001150     03 PLI-AVANCE-FISICO        PIC 9(03)V99.
001160     03 PLI-FECHA-INICIO         PIC X(10).
001170     03 PLI-FECHA-FIN            PIC X(10).
001180     03 PLI-FECHA-CORTE          PIC X(10).
001190     03 PLI-COSTO-TOTAL          PIC 9(11)V99.
001200     03 PLI-CONTRATISTA          PIC X(60).
001210     03 PLI-ANIO                 PIC 9(04).
001220     03 PLI-MES                  PIC 9(02).
001230     03 FILLER                   PIC X(06).
001240*
001250*-----------------------------------------------------------------
001260 WORKING-STORAGE SECTION.
001270 77 W-FIM-ARQ              PIC X(01) VALUE "N".
001280 77 WS-MINUSCULAS          PIC X(26)
001290         VALUE "abcdefghijklmnopqrstuvwxyz".
001300 77 WS-MAIUSCULAS          PIC X(26)
001310         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001320 01 ST-PROYECTOS           PIC X(02) VALUE "00".
001330 01 ST-PROYLIMP            PIC X(02) VALUE "00".
001340*
001350*---------[ ROTINA GENERICA DE COLAPSO DE BRANCOS ]---------------
001360 01 WS-TEXTO-GENERICO      PIC X(80) VALUE SPACES.
001370 01 WS-TEXTO-GEN-R REDEFINES WS-TEXTO-GENERICO.
001380     03 WS-TXT-CAR         PIC X(01) OCCURS 80 TIMES.
001390 01 WS-TEXTO-SAIDA         PIC X(80) VALUE SPACES.
001400 01 WS-TEXTO-SAI-R REDEFINES WS-TEXTO-SAIDA.
001410     03 WS-SAI-CAR         PIC X(01) OCCURS 80 TIMES.
001420 77 WS-TXT-I               PIC 9(02) COMP VALUE ZEROS.
001430 77 WS-TXT-J               PIC 9(02) COMP VALUE ZEROS.
001440 77 WS-TXT-LIM             PIC 9(02) COMP VALUE ZEROS.
001450*
001460*---------[ ROTINA DE DEPURACAO DO CODIGO UBIGEO ]----------------
001470 01 WS-UBIGEO-BUFFER       PIC X(06) VALUE SPACES.
001480 01 WS-UBIGEO-BUFFER-R REDEFINES WS-UBIGEO-BUFFER.
001490     03 WS-UBIGEO-CAR      PIC X(01) OCCURS 6 TIMES.
001500 01 WS-UBIGEO-DIGITOS      PIC X(06) VALUE SPACES.
001510 01 WS-UBIGEO-DIG-R REDEFINES WS-UBIGEO-DIGITOS.
001520     03 WS-UBIGEO-DIG-CAR  PIC X(01) OCCURS 6 TIMES.
001530 01 WS-UBIGEO-RESULTADO    PIC X(06) VALUE "000000".
001540 01 WS-UBIGEO-RES-R REDEFINES WS-UBIGEO-RESULTADO.
001550     03 WS-UBIGEO-RES-CAR  PIC X(01) OCCURS 6 TIMES.
001560 77 WS-UBI-I               PIC 9(02) COMP VALUE ZEROS.
001570 77 WS-UBI-J               PIC 9(02) COMP VALUE ZEROS.
001580 77 WS-UBI-K               PIC 9(02) COMP VALUE ZEROS.
001590 77 WS-UBI-DESLOC          PIC 9(02) COMP VALUE ZEROS.
001600 77 WS-UBI-POS             PIC 9(02) COMP VALUE ZEROS.
001610*
001620*---------[ EXPLOSAO DO CAMPO DISTRITO ]---------------------------
001630 01 WS-DISTRITO-BUFFER     PIC X(60) VALUE SPACES.
001640 01 WS-DISTRITO-BUF-R REDEFINES WS-DISTRITO-BUFFER.
001650     03 WS-DIS-CAR         PIC X(01) OCCURS 60 TIMES.
001660 01 TAB-DISTRITOS.
001670     03 TD-VALOR OCCURS 10 TIMES PIC X(30).
001680 77 WS-QT-PARTES           PIC 9(02) COMP VALUE ZEROS.
001690 77 WS-DIS-I               PIC 9(02) COMP VALUE ZEROS.
001700 77 WS-DIS-INI             PIC 9(02) COMP VALUE ZEROS.
001710 77 WS-DIS-LEN             PIC 9(02) COMP VALUE ZEROS.
001720 77 WS-PARTE-I             PIC 9(02) COMP VALUE ZEROS.
001730*
001740*---------[ DEPURACAO DO NOME DO PROJETO ]-------------------------
001750 01 TAB-CARACTER-VALIDO1.
001760     03 FILLER PIC X(68)
001770         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789_- ÁÉÍÓÚÑÜ".
001780 01 TAB-CARACTER-VALIDO REDEFINES TAB-CARACTER-VALIDO1.
001790     03 TB-CARACTER-VALIDO PIC X(01) OCCURS 68 TIMES.
001800 77 WS-NOM-I               PIC 9(02) COMP VALUE ZEROS.
001810 77 WS-VAL-I               PIC 9(02) COMP VALUE ZEROS.
001820 77 WS-NOM-OK              PIC X(01) VALUE "N".
001830*
001840*---------[ CANONIZACAO DA ETAPA DO PROJETO ]----------------------
001850 01 TAB-ETAPA-ORIG1.
001860     03 FILLER PIC X(25) VALUE "EXPEDIENTE TÉCNICO".
001870     03 FILLER PIC X(25) VALUE "EXPEDIENTE TECNICO".
001880     03 FILLER PIC X(25) VALUE "OBRA".
001890     03 FILLER PIC X(25) VALUE "EJECUCION".
001900     03 FILLER PIC X(25) VALUE "LIQUIDACION".
001910     03 FILLER PIC X(25) VALUE "CERRADO".
001920     03 FILLER PIC X(25) VALUE "PARALIZADO".
001930     03 FILLER PIC X(25) VALUE "ESTUDIO DEFINITIVO".
001940 01 TAB-ETAPA-ORIG REDEFINES TAB-ETAPA-ORIG1.
001950     03 TB-ETAPA-ORIG PIC X(25) OCCURS 8 TIMES.
001960 01 TAB-ETAPA-DEST1.
001970     03 FILLER PIC X(25) VALUE "EXPEDIENTE TECNICO".
001980     03 FILLER PIC X(25) VALUE "EXPEDIENTE TECNICO".
001990     03 FILLER PIC X(25) VALUE "OBRA".
002000     03 FILLER PIC X(25) VALUE "OBRA".
002010     03 FILLER PIC X(25) VALUE "LIQUIDACION".
002020     03 FILLER PIC X(25) VALUE "CERRADO".
002030     03 FILLER PIC X(25) VALUE "PARALIZADO".
002040     03 FILLER PIC X(25) VALUE "EXPEDIENTE TECNICO".
002050 01 TAB-ETAPA-DEST REDEFINES TAB-ETAPA-DEST1.
002060     03 TB-ETAPA-DEST PIC X(25) OCCURS 8 TIMES.
002070 77 WS-ETA-I               PIC 9(02) COMP VALUE ZEROS.
002080 77 WS-ETA-OK              PIC X(01) VALUE "N".
002090*
002100*---------[ DEPURACAO DO CUSTO TOTAL ]-----------------------------
002110 01 WS-COSTO-ENTRADA       PIC X(18) VALUE SPACES.
002120 01 WS-COSTO-ENT-R REDEFINES WS-COSTO-ENTRADA.
002130     03 WS-COSTO-CAR       PIC X(01) OCCURS 18 TIMES.
002140 01 WS-COSTO-FILTRADO      PIC X(18) VALUE SPACES.
002150 01 WS-COSTO-FILT-R REDEFINES WS-COSTO-FILTRADO.
002160     03 WS-COSTO-FILT-CAR  PIC X(01) OCCURS 18 TIMES.
002170 77 WS-COSTO-I             PIC 9(02) COMP VALUE ZEROS.
002180 77 WS-COSTO-J             PIC 9(02) COMP VALUE ZEROS.
002190 77 WS-COSTO-LEN           PIC 9(02) COMP VALUE ZEROS.
002200 77 WS-COSTO-PONTOS        PIC 9(02) COMP VALUE ZEROS.
002210 77 WS-COSTO-POS-PONTO     PIC 9(02) COMP VALUE ZEROS.
002220 77 WS-COSTO-INVALIDO      PIC X(01) VALUE "N".
002230 77 WS-COSTO-VALOR         PIC 9(11) COMP VALUE ZEROS.
002240 77 WS-COSTO-FRAC          PIC 9(02) COMP VALUE ZEROS.
002250 77 WS-COSTO-FRAC-QTD      PIC 9(02) COMP VALUE ZEROS.
002260 77 WS-DIGITO-NUM          PIC 9(01) VALUE ZERO.
002270*
002280*---------[ VALIDACAO DE DATA ESTRITA AAAA-MM-DD ]-----------------
002290 01 WS-FECHA-TEXTO         PIC X(10) VALUE SPACES.
002300 01 WS-FECHA-TEXTO-R REDEFINES WS-FECHA-TEXTO.
002310     03 WS-FT-ANO          PIC X(04).
002320     03 WS-FT-HIFEN1       PIC X(01).
002330     03 WS-FT-MES          PIC X(02).
002340     03 WS-FT-HIFEN2       PIC X(01).
002350     03 WS-FT-DIA          PIC X(02).
002360 77 WS-FECHA-OK            PIC X(01) VALUE "N".
002370 77 WS-FECHA-ANO-N         PIC 9(04) COMP VALUE ZEROS.
002380 77 WS-FECHA-MES-N         PIC 9(02) COMP VALUE ZEROS.
002390 77 WS-FECHA-DIA-N         PIC 9(02) COMP VALUE ZEROS.
002400*
002410 77 WS-ANIO-REG            PIC 9(04) COMP VALUE ZEROS.
002420 77 WS-MES-REG             PIC 9(02) COMP VALUE ZEROS.
002430 77 WS-CORTE-OK            PIC X(01) VALUE "N".
002440*
002450*-----------------------------------------------------------------
002460 PROCEDURE DIVISION.
002470*---------[ PARAGRAFO PRINCIPAL ]----------------------------------
002480 R0-INICIO.
002490     PERFORM R0A-ABRIR-ARQUIVOS THRU R0A-FIM.
002500 R2-LER-PROCESSAR.
002510     READ PROYECTOS
002520         AT END GO TO ROT-FIM.
002530     PERFORM R3-NORMALIZAR-REGISTRO THRU R3-FIM.
002540     PERFORM R6-EXPLOTAR-DISTRITO THRU R6-FIM.
002550     PERFORM R9-GRAVAR-DETALHE THRU R9-FIM.
002560     GO TO R2-LER-PROCESSAR.
002570*
002580*---------[ ABERTURA DOS ARQUIVOS ]--------------------------------
002590 R0A-ABRIR-ARQUIVOS.
002600     OPEN INPUT PROYECTOS.
002610     IF ST-PROYECTOS NOT = "00"
002620        DISPLAY "MCZ030 - ERRO AO ABRIR PROYECTOS - ST="
002630                 ST-PROYECTOS
002640        GO TO ROT-FIM.
002650     OPEN OUTPUT PROYECTOS-LIMPIOS.
002660     IF ST-PROYLIMP NOT = "00"
002670        DISPLAY "MCZ030 - ERRO AO ABRIR PROYECTOS-LIMPIOS - ST="
002680                 ST-PROYLIMP
002690        GO TO ROT-FIM.
002700 R0A-FIM.
002710     EXIT.
002720*
002730*---------[ NORMALIZACAO DO REGISTRO DE ENTRADA ]------------------
002740 R3-NORMALIZAR-REGISTRO.
002750     PERFORM R3A-NORMALIZAR-TEXTOS THRU R3A-FIM.
002760     PERFORM R3B-NORMALIZAR-UBIGEO THRU R3B-FIM.
002770     PERFORM R3C-DEPURAR-NOME THRU R3C-FIM.
002780     PERFORM R3D-CANONIZAR-ETAPA THRU R3D-FIM.
002790     PERFORM R3E-NORMALIZAR-AVANCE THRU R3E-FIM.
002800     PERFORM R3F-DEPURAR-COSTO THRU R3F-FIM.
002810     PERFORM R3G-VALIDAR-DATAS THRU R3G-FIM.
002820     PERFORM R3H-NORMALIZAR-PERIODO THRU R3H-FIM.
002830 R3-FIM.
002840     EXIT.
002850*
002860 R3A-NORMALIZAR-TEXTOS.
002870     MOVE PRY-GERENCIA-SERVICIOS TO WS-TEXTO-GENERICO.
002880     MOVE 30 TO WS-TXT-LIM.
002890     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002900             TO WS-MAIUSCULAS.
002910     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002920     MOVE WS-TEXTO-SAIDA TO PRY-GERENCIA-SERVICIOS.
002930     MOVE PRY-EQUIPO-COMERCIAL TO WS-TEXTO-GENERICO.
002940     MOVE 30 TO WS-TXT-LIM.
002950     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002960             TO WS-MAIUSCULAS.
002970     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002980     MOVE WS-TEXTO-SAIDA TO PRY-EQUIPO-COMERCIAL.
002990     MOVE PRY-DEPARTAMENTO TO WS-TEXTO-GENERICO.
003000     MOVE 20 TO WS-TXT-LIM.
003010     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003020             TO WS-MAIUSCULAS.
003030     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
003040     MOVE WS-TEXTO-SAIDA TO PRY-DEPARTAMENTO.
003050     MOVE PRY-PROVINCIA TO WS-TEXTO-GENERICO.
003060     MOVE 20 TO WS-TXT-LIM.
003070     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003080             TO WS-MAIUSCULAS.
003090     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
003100     MOVE WS-TEXTO-SAIDA TO PRY-PROVINCIA.
003110     MOVE PRY-DISTRITO TO WS-TEXTO-GENERICO.
003120     MOVE 60 TO WS-TXT-LIM.
003130     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003140             TO WS-MAIUSCULAS.
003150     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
003160     MOVE WS-TEXTO-SAIDA TO PRY-DISTRITO.
003170     MOVE PRY-CONTRATISTA TO WS-TEXTO-GENERICO.
003180     MOVE 60 TO WS-TXT-LIM.
003190     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003200             TO WS-MAIUSCULAS.
003210     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
003220     MOVE WS-TEXTO-SAIDA TO PRY-CONTRATISTA.
003230 R3A-FIM.
003240     EXIT.
003250*
003260*---------[ COLAPSO DE SEQUENCIAS DE BRANCOS - GENERICA ]---------
003270*    OPERA SOBRE OS WS-TXT-LIM PRIMEIROS CARACTERES DO BUFFER     *
003280 R3Z-COLAPSAR-ESPACOS.
003290     MOVE SPACES TO WS-TEXTO-SAIDA.
003300     MOVE ZERO TO WS-TXT-J.
003310     MOVE 1 TO WS-TXT-I.
003320 R3Z-LOOP.
003330     IF WS-TXT-I > WS-TXT-LIM GO TO R3Z-FIM.
003340     IF WS-TXT-CAR(WS-TXT-I) = SPACE
003350        IF WS-TXT-J = ZERO GO TO R3Z-PROX.
003360     IF WS-TXT-CAR(WS-TXT-I) = SPACE
003370        IF WS-SAI-CAR(WS-TXT-J) = SPACE GO TO R3Z-PROX.
003380     ADD 1 TO WS-TXT-J.
003390     MOVE WS-TXT-CAR(WS-TXT-I) TO WS-SAI-CAR(WS-TXT-J).
003400 R3Z-PROX.
003410     ADD 1 TO WS-TXT-I.
003420     GO TO R3Z-LOOP.
003430 R3Z-FIM.
003440     EXIT.
003450*
003460*---------[ DEPURACAO DO CODIGO UBIGEO ]---------------------------
003470 R3B-NORMALIZAR-UBIGEO.
003480     MOVE PRY-UBIGEO TO WS-UBIGEO-BUFFER.
003490     MOVE SPACES TO WS-UBIGEO-DIGITOS.
003500     MOVE ZERO TO WS-UBI-J.
003510     MOVE 1 TO WS-UBI-I.
003520 R3B-LOOP.
003530     IF WS-UBI-I > 6 GO TO R3B-VERIFICAR.
003540     IF WS-UBIGEO-CAR(WS-UBI-I) IS CLASE-DIGITO
003550        ADD 1 TO WS-UBI-J
003560        MOVE WS-UBIGEO-CAR(WS-UBI-I) TO WS-UBIGEO-DIG-CAR(WS-UBI-J).
003570     ADD 1 TO WS-UBI-I.
003580     GO TO R3B-LOOP.
003590 R3B-VERIFICAR.
003600     IF WS-UBI-J > 6
003610        MOVE SPACES TO PRY-UBIGEO
003620        GO TO R3B-FIM.
003630     MOVE "000000" TO WS-UBIGEO-RESULTADO.
003640     IF WS-UBI-J = ZERO
003650        MOVE WS-UBIGEO-RESULTADO TO PRY-UBIGEO
003660        GO TO R3B-FIM.
003670     COMPUTE WS-UBI-DESLOC = 6 - WS-UBI-J.
003680     MOVE 1 TO WS-UBI-K.
003690 R3B-PAD-LOOP.
003700     IF WS-UBI-K > WS-UBI-J GO TO R3B-PAD-FIM.
003710     COMPUTE WS-UBI-POS = WS-UBI-DESLOC + WS-UBI-K.
003720     MOVE WS-UBIGEO-DIG-CAR(WS-UBI-K) TO WS-UBIGEO-RES-CAR(WS-UBI-POS).
003730     ADD 1 TO WS-UBI-K.
003740     GO TO R3B-PAD-LOOP.
003750 R3B-PAD-FIM.
003760     MOVE WS-UBIGEO-RESULTADO TO PRY-UBIGEO.
003770 R3B-FIM.
003780     EXIT.
003790*
003800*---------[ DEPURACAO DO NOME DO PROJETO ]-------------------------
003810 R3C-DEPURAR-NOME.
003820     MOVE PRY-NOMBRE-PROYECTO TO WS-TEXTO-GENERICO.
003830     MOVE 80 TO WS-TXT-LIM.
003840     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003850             TO WS-MAIUSCULAS.
003860     MOVE 1 TO WS-NOM-I.
003870 R3C-LOOP.
003880     IF WS-NOM-I > 80 GO TO R3C-COLAPSAR.
003890     MOVE "N" TO WS-NOM-OK.
003900     MOVE 1 TO WS-VAL-I.
003910 R3C-VAL-LOOP.
003920     IF WS-VAL-I > 68 GO TO R3C-VAL-FIM.
003930     IF WS-TXT-CAR(WS-NOM-I) = TB-CARACTER-VALIDO(WS-VAL-I)
003940        MOVE "S" TO WS-NOM-OK
003950        GO TO R3C-VAL-FIM.
003960     ADD 1 TO WS-VAL-I.
003970     GO TO R3C-VAL-LOOP.
003980 R3C-VAL-FIM.
003990     IF WS-NOM-OK = "N"
004000        MOVE SPACE TO WS-TXT-CAR(WS-NOM-I).
004010     ADD 1 TO WS-NOM-I.
004020     GO TO R3C-LOOP.
004030 R3C-COLAPSAR.
004040     MOVE 80 TO WS-TXT-LIM.
004050     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
004060     MOVE WS-TEXTO-SAIDA TO PRY-NOMBRE-PROYECTO.
004070 R3C-FIM.
004080     EXIT.
004090*
004100*---------[ CANONIZACAO DA ETAPA DO PROJETO ]----------------------
004110 R3D-CANONIZAR-ETAPA.
004120     MOVE PRY-ETAPA TO WS-TEXTO-GENERICO.
004130     MOVE 25 TO WS-TXT-LIM.
004140     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
004150             TO WS-MAIUSCULAS.
004160     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
004170     MOVE WS-TEXTO-SAIDA TO PRY-ETAPA.
004180     MOVE "N" TO WS-ETA-OK.
004190     MOVE 1 TO WS-ETA-I.
004200 R3D-LOOP.
004210     IF WS-ETA-I > 8 GO TO R3D-VERIFICAR.
004220     IF TB-ETAPA-ORIG(WS-ETA-I) = PRY-ETAPA
004230        MOVE TB-ETAPA-DEST(WS-ETA-I) TO PRY-ETAPA
004240        MOVE "S" TO WS-ETA-OK
004250        GO TO R3D-FIM.
004260     ADD 1 TO WS-ETA-I.
004270     GO TO R3D-LOOP.
004280 R3D-VERIFICAR.
004290     IF WS-ETA-OK = "N"
004300        MOVE "SIN ETAPA" TO PRY-ETAPA.
004310 R3D-FIM.
004320     EXIT.
004330*
004340*---------[ CONVERSAO DO AVANCE FISICO ]---------------------------
004350 R3E-NORMALIZAR-AVANCE.
004360     IF PRY-AVANCE-FISICO NOT NUMERIC
004370        MOVE ZERO TO PRY-AVANCE-FISICO.
004380     IF PRY-AVANCE-FISICO > 100
004390        MOVE 100 TO PRY-AVANCE-FISICO.
004400 R3E-FIM.
004410     EXIT.
004420*
004430*---------[ DEPURACAO DO CUSTO TOTAL ]-----------------------------
004440 R3F-DEPURAR-COSTO.
004450     MOVE PRY-COSTO-TOTAL TO WS-COSTO-ENTRADA.
004460     MOVE SPACES TO WS-COSTO-FILTRADO.
004470     MOVE ZERO TO WS-COSTO-J.
004480     MOVE ZERO TO WS-COSTO-PONTOS.
004490     MOVE 1 TO WS-COSTO-I.
004500 R3F-FILTRO-LOOP.
004510     IF WS-COSTO-I > 18 GO TO R3F-FILTRO-FIM.
004520     IF WS-COSTO-CAR(WS-COSTO-I) IS CLASE-DIGITO
004530        ADD 1 TO WS-COSTO-J
004540        MOVE WS-COSTO-CAR(WS-COSTO-I) TO WS-COSTO-FILT-CAR(WS-COSTO-J)
004550     ELSE
004560        IF WS-COSTO-CAR(WS-COSTO-I) = ","
004570           ADD 1 TO WS-COSTO-J
004580           MOVE "." TO WS-COSTO-FILT-CAR(WS-COSTO-J)
004590           ADD 1 TO WS-COSTO-PONTOS
004600        ELSE
004610           IF WS-COSTO-CAR(WS-COSTO-I) = "."
004620              ADD 1 TO WS-COSTO-J
004630              MOVE "." TO WS-COSTO-FILT-CAR(WS-COSTO-J)
004640              ADD 1 TO WS-COSTO-PONTOS.
004650     ADD 1 TO WS-COSTO-I.
004660     GO TO R3F-FILTRO-LOOP.
004670 R3F-FILTRO-FIM.
004680     MOVE WS-COSTO-J TO WS-COSTO-LEN.
004690     MOVE "N" TO WS-COSTO-INVALIDO.
004700     MOVE ZERO TO WS-COSTO-VALOR.
004710     MOVE ZERO TO WS-COSTO-FRAC.
004720     IF WS-COSTO-PONTOS > 1 OR WS-COSTO-LEN = ZERO
004730        MOVE "S" TO WS-COSTO-INVALIDO
004740        GO TO R3F-GRAVAR.
004750     MOVE ZERO TO WS-COSTO-POS-PONTO.
004760     MOVE 1 TO WS-COSTO-I.
004770 R3F-ACHAR-PONTO.
004780     IF WS-COSTO-I > WS-COSTO-LEN GO TO R3F-PARTES.
004790     IF WS-COSTO-FILT-CAR(WS-COSTO-I) = "."
004800        MOVE WS-COSTO-I TO WS-COSTO-POS-PONTO
004810        GO TO R3F-PARTES.
004820     ADD 1 TO WS-COSTO-I.
004830     GO TO R3F-ACHAR-PONTO.
004840 R3F-PARTES.
004850     IF WS-COSTO-POS-PONTO = 1
004860        MOVE "S" TO WS-COSTO-INVALIDO
004870        GO TO R3F-GRAVAR.
004880     MOVE 1 TO WS-COSTO-I.
004890     IF WS-COSTO-POS-PONTO = ZERO
004900        MOVE WS-COSTO-LEN TO WS-COSTO-J
004910     ELSE
004920        COMPUTE WS-COSTO-J = WS-COSTO-POS-PONTO - 1.
004930     IF WS-COSTO-J > 11
004940        MOVE "S" TO WS-COSTO-INVALIDO
004950        GO TO R3F-GRAVAR.
004960 R3F-INTEIRO-LOOP.
004970     IF WS-COSTO-I > WS-COSTO-J GO TO R3F-FRACAO.
004980     MOVE WS-COSTO-FILT-CAR(WS-COSTO-I) TO WS-DIGITO-NUM.
004990     COMPUTE WS-COSTO-VALOR = WS-COSTO-VALOR * 10 + WS-DIGITO-NUM.
005000     ADD 1 TO WS-COSTO-I.
005010     GO TO R3F-INTEIRO-LOOP.
005020 R3F-FRACAO.
005030     IF WS-COSTO-POS-PONTO = ZERO GO TO R3F-GRAVAR.
005040     MOVE ZERO TO WS-COSTO-FRAC-QTD.
005050     COMPUTE WS-COSTO-I = WS-COSTO-POS-PONTO + 1.
005060 R3F-FRACAO-LOOP.
005070     IF WS-COSTO-I > WS-COSTO-LEN GO TO R3F-FRACAO-PAD.
005080     IF WS-COSTO-FRAC-QTD >= 2 GO TO R3F-FRACAO-PAD.
005090     MOVE WS-COSTO-FILT-CAR(WS-COSTO-I) TO WS-DIGITO-NUM.
005100     COMPUTE WS-COSTO-FRAC = WS-COSTO-FRAC * 10 + WS-DIGITO-NUM.
005110     ADD 1 TO WS-COSTO-FRAC-QTD.
005120     ADD 1 TO WS-COSTO-I.
005130     GO TO R3F-FRACAO-LOOP.
005140 R3F-FRACAO-PAD.
005150     IF WS-COSTO-FRAC-QTD = 1
005160        COMPUTE WS-COSTO-FRAC = WS-COSTO-FRAC * 10.
005170 R3F-GRAVAR.
005180     IF WS-COSTO-INVALIDO = "S"
005190        MOVE ZERO TO PLI-COSTO-TOTAL
005200     ELSE
005210        COMPUTE PLI-COSTO-TOTAL =
005220                WS-COSTO-VALOR + (WS-COSTO-FRAC / 100).
005230 R3F-FIM.
005240     EXIT.
005250*
005260*---------[ VALIDACAO ESTRITA DAS DATAS AAAA-MM-DD ]---------------
005270 R3G-VALIDAR-DATAS.
005280     MOVE PRY-FECHA-INICIO TO WS-FECHA-TEXTO.
005290     PERFORM R3Z2-VALIDAR-DATA THRU R3Z2-FIM.
005300     IF WS-FECHA-OK = "N" MOVE SPACES TO PRY-FECHA-INICIO.
005310     MOVE PRY-FECHA-FIN TO WS-FECHA-TEXTO.
005320     PERFORM R3Z2-VALIDAR-DATA THRU R3Z2-FIM.
005330     IF WS-FECHA-OK = "N" MOVE SPACES TO PRY-FECHA-FIN.
005340     MOVE PRY-FECHA-CORTE TO WS-FECHA-TEXTO.
005350     PERFORM R3Z2-VALIDAR-DATA THRU R3Z2-FIM.
005360     MOVE WS-FECHA-OK TO WS-CORTE-OK.
005370     IF WS-FECHA-OK = "N"
005380        MOVE SPACES TO PRY-FECHA-CORTE
005390     ELSE
005400        MOVE WS-FECHA-ANO-N TO WS-ANIO-REG
005410        MOVE WS-FECHA-MES-N TO WS-MES-REG.
005420 R3G-FIM.
005430     EXIT.
005440*
005450 R3Z2-VALIDAR-DATA.
005460     MOVE "N" TO WS-FECHA-OK.
005470     MOVE ZERO TO WS-FECHA-ANO-N.
005480     MOVE ZERO TO WS-FECHA-MES-N.
005490     MOVE ZERO TO WS-FECHA-DIA-N.
005500     IF WS-FT-HIFEN1 NOT = "-" GO TO R3Z2-FIM.
005510     IF WS-FT-HIFEN2 NOT = "-" GO TO R3Z2-FIM.
005520     IF WS-FT-ANO NOT NUMERIC GO TO R3Z2-FIM.
005530     IF WS-FT-MES NOT NUMERIC GO TO R3Z2-FIM.
005540     IF WS-FT-DIA NOT NUMERIC GO TO R3Z2-FIM.
005550     MOVE WS-FT-ANO TO WS-FECHA-ANO-N.
005560     MOVE WS-FT-MES TO WS-FECHA-MES-N.
005570     MOVE WS-FT-DIA TO WS-FECHA-DIA-N.
005580     IF WS-FECHA-MES-N < 1 OR WS-FECHA-MES-N > 12 GO TO R3Z2-FIM.
005590     IF WS-FECHA-DIA-N < 1 OR WS-FECHA-DIA-N > 31 GO TO R3Z2-FIM.
005600     IF WS-FECHA-ANO-N < 1900 OR WS-FECHA-ANO-N > 2100 GO TO R3Z2-FIM.
005610     MOVE "S" TO WS-FECHA-OK.
005620 R3Z2-FIM.
005630     EXIT.
005640*
005650*---------[ VALIDACAO DO ANO/MES COM RESERVA NA DATA DE CORTE ]----
005660 R3H-NORMALIZAR-PERIODO.
005670     IF PRY-ANIO NOT NUMERIC
005680        MOVE ZERO TO PRY-ANIO.
005690     IF PRY-MES NOT NUMERIC
005700        MOVE ZERO TO PRY-MES.
005710     IF PRY-ANIO >= 2000 AND PRY-ANIO <= 2100
005720        MOVE PRY-ANIO TO WS-ANIO-REG
005730     ELSE
005740        IF WS-CORTE-OK NOT = "S"
005750           MOVE ZERO TO WS-ANIO-REG.
005760     IF PRY-MES >= 1 AND PRY-MES <= 12
005770        MOVE PRY-MES TO WS-MES-REG
005780     ELSE
005790        IF WS-CORTE-OK NOT = "S"
005800           MOVE ZERO TO WS-MES-REG.
005810 R3H-FIM.
005820     EXIT.
005830*
005840*---------[ EXPLOSAO DO CAMPO DISTRITO EM UM OU MAIS PARTES ]-----
005850*    SUBSTITUI O TOKEN " Y " POR "/" E QUEBRA NOS "/" ENCONTRADOS *
005860 R6-EXPLOTAR-DISTRITO.
005870     MOVE PRY-DISTRITO TO WS-DISTRITO-BUFFER.
005880     MOVE ZERO TO WS-QT-PARTES.
005890     MOVE 1 TO WS-DIS-INI.
005900     MOVE 1 TO WS-DIS-I.
005910 R6-LOOP.
005920     IF WS-DIS-I > 60 GO TO R6-ULTIMA-PARTE.
005930     IF WS-DIS-CAR(WS-DIS-I) = "/"
005940        PERFORM R6A-GRAVAR-PARTE THRU R6A-FIM
005950        ADD 1 TO WS-DIS-I
005960        MOVE WS-DIS-I TO WS-DIS-INI
005970        GO TO R6-LOOP.
005980     IF WS-DIS-I <= 58
005990        IF WS-DIS-CAR(WS-DIS-I) = SPACE
006000           IF WS-DIS-CAR(WS-DIS-I + 1) = "Y"
006010              IF WS-DIS-CAR(WS-DIS-I + 2) = SPACE
006020                 PERFORM R6A-GRAVAR-PARTE THRU R6A-FIM
006030                 COMPUTE WS-DIS-I = WS-DIS-I + 3
006040                 MOVE WS-DIS-I TO WS-DIS-INI
006050                 GO TO R6-LOOP.
006060     ADD 1 TO WS-DIS-I.
006070     GO TO R6-LOOP.
006080 R6-ULTIMA-PARTE.
006090     MOVE 60 TO WS-DIS-I.
006100     PERFORM R6A-GRAVAR-PARTE THRU R6A-FIM.
006110     IF WS-QT-PARTES = ZERO
006120        MOVE 1 TO WS-QT-PARTES
006130        MOVE SPACES TO TD-VALOR(1).
006140 R6-FIM.
006150     EXIT.
006160*
006170 R6A-GRAVAR-PARTE.
006180     IF WS-DIS-I < WS-DIS-INI GO TO R6A-FIM.
006190     COMPUTE WS-DIS-LEN = WS-DIS-I - WS-DIS-INI + 1.
006200     IF WS-DIS-LEN > 30 MOVE 30 TO WS-DIS-LEN.
006210     IF WS-QT-PARTES >= 10 GO TO R6A-FIM.
006220     MOVE SPACES TO WS-TEXTO-GENERICO.
006230     MOVE WS-DISTRITO-BUFFER(WS-DIS-INI:WS-DIS-LEN)
006240          TO WS-TEXTO-GENERICO.
006250     MOVE 30 TO WS-TXT-LIM.
006260     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
006270     IF WS-TEXTO-SAIDA = SPACES GO TO R6A-FIM.
006280     ADD 1 TO WS-QT-PARTES.
006290     MOVE WS-TEXTO-SAIDA TO TD-VALOR(WS-QT-PARTES).
006300 R6A-FIM.
006310     EXIT.
006320*
006330*---------[ GRAVACAO DE UM REGISTRO DEPURADO POR DISTRITO ]-------
006340 R9-GRAVAR-DETALHE.
006350     MOVE 1 TO WS-PARTE-I.
006360 R9-LOOP.
006370     IF WS-PARTE-I > WS-QT-PARTES GO TO R9-FIM.
006380     MOVE PRY-GERENCIA-SERVICIOS TO PLI-GERENCIA-SERVICIOS.
006390     MOVE PRY-EQUIPO-COMERCIAL   TO PLI-EQUIPO-COMERCIAL.
006400     MOVE PRY-DEPARTAMENTO       TO PLI-DEPARTAMENTO.
006410     MOVE PRY-PROVINCIA          TO PLI-PROVINCIA.
006420     MOVE TD-VALOR(WS-PARTE-I)   TO PLI-DISTRITO.
006430     MOVE PRY-UBIGEO             TO PLI-UBIGEO.
006440     IF PRY-UBIGEO = SPACES
006450        MOVE ZERO TO PLI-UBIGEO-VALIDO
006460     ELSE
006470        MOVE 1 TO PLI-UBIGEO-VALIDO.
006480     MOVE PRY-NOMBRE-PROYECTO    TO PLI-NOMBRE-PROYECTO.
006490     MOVE PRY-ETAPA              TO PLI-ETAPA.
006500     MOVE PRY-AVANCE-FISICO      TO PLI-AVANCE-FISICO.
006510     MOVE PRY-FECHA-INICIO       TO PLI-FECHA-INICIO.
006520     MOVE PRY-FECHA-FIN          TO PLI-FECHA-FIN.
006530     MOVE PRY-FECHA-CORTE        TO PLI-FECHA-CORTE.
006540     MOVE PRY-CONTRATISTA        TO PLI-CONTRATISTA.
006550     MOVE WS-ANIO-REG            TO PLI-ANIO.
006560     MOVE WS-MES-REG             TO PLI-MES.
006570     WRITE REG-PROYECTO-LIMPIO.
006580     ADD 1 TO WS-PARTE-I.
006590     GO TO R9-LOOP.
006600 R9-FIM.
006610     EXIT.
006620*
006630*---------[ ENCERRAMENTO DO PROGRAMA ]-----------------------------
006640 ROT-FIM.
006650     CLOSE PROYECTOS.
006660     CLOSE PROYECTOS-LIMPIOS.
006670     STOP RUN.
