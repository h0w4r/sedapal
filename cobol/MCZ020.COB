000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MCZ020.
000120 AUTHOR. GUSTAVO GONZAGA DE FARIAS.
000130 INSTALLATION. SEDAPAL - GERENCIA DE INFORMATICA - LOTE NOTURNO.
000140 DATE-WRITTEN. 22/03/1987.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - GERENCIA DE PLANEJAMENTO SEDAPAL.
000170*****************************************************************
000180*   MCZ020 - DEPURACAO E CONSOLIDACAO DE LONGITUDES DE REDE     *
000190*                                                               *
000200*   LE O EXTRATO DE LONGITUDES DE REDE PRIMARIA E SECUNDARIA    *
000210*   (ARQUIVO LONGITUDES), NORMALIZA OS CAMPOS DE TEXTO, VALIDA  *
000220*   O UBIGEO E A CLASSE DA REDE (AGUA/DESAGUE) E ACUMULA AS     *
000230*   LONGITUDES POR MICROZONA, SEPARADAS POR CLASSE.  O AGREGADO *
000240*   RESULTANTE E LIDO PELO MCZ040 NO LADO ESQUERDO DO CRUZAMENTO*
000250*   COM O CADASTRO DE CONEXOES.                                 *
000260*---------------------------------------------------------------*
000270*                    HISTORICO DE ALTERACOES                   *
000280*---------------------------------------------------------------*
000290* DATA       PROG.        CHAMADO      DESCRICAO                *
000300* ---------- ------------ ------------ ------------------------ *
000310* 22/03/1987 G.GONZAGA    OS-8703-09   VERSAO INICIAL - REDE     *
000320*                                      DE AGUA E DE ESGOTO.     *
000330* 11/08/1988 G.GONZAGA    OS-8808-04   SEPARACAO DOS TOTAIS POR  *
000340*                                      CLASSE DE REDE.          *
000350* 19/05/1990 S.MENA       OS-9005-13   PASSOU A GRAVAR CHAVE COM *
000360*                                      LONGITUDE ZERADA QUANDO   *
000370*                                      A CLASSE E INVALIDA.     *
000380* 27/01/1992 A.LOTIERZO   OS-9201-06   VALIDACAO DE LONGITUDE    *
000390*                                      NEGATIVA - ZERA O VALOR.  *
000400* 14/09/1993 G.GONZAGA    OS-9309-21   AMPLIADO TAMANHO DA       *
000410*                                      TABELA DE MICROZONAS.     *
000420* 03/12/1995 R.TAKEDA     OS-9512-02   REVISAO DO CALCULO DO     *
000430*                                      TOTAL POR CLASSE.         *
000440* 20/06/1997 S.MENA       OS-9706-15   AJUSTE NA COLAPSACAO DE    *
000450*                                      ESPACOS NOS CAMPOS TEXTO.*
000460* 23/11/1998 S.MENA       CH-9811-05   AJUSTE ANO 2000 - CAMPO    *
000470*                                      ANIO PASSA A 4 DIGITOS.   *
000480* 08/02/1999 A.LOTIERZO   CH-9902-02   REVISAO DO TESTE DE FAIXA  *
000490*                                      DE ANO/MES POS VIRADA.    *
000500* 17/07/2000 G.GONZAGA    CH-0007-11   REMOVIDO FALLBACK DE       *
000510*                                      ANO/MES - NAO HA DATA     *
000520*                                      DE CORTE NESTE EXTRATO.   *
000530* 29/04/2002 R.TAKEDA     CH-0204-06   CORRECAO NA VALIDACAO DE   *
000540*                                      CLASSE DE REDE.           *
000550* 15/11/2004 S.MENA       CH-0411-10   REVISAO PARA O NOVO        *
000560*                                      PADRAO DE CODIGO UBIGEO.  *
000570* 30/08/2006 A.LOTIERZO   CH-0608-19   MANUTENCAO DE ROTINA -     *
000580*                                      SEM ALTERACAO DE REGRA.   *
000590*---------------------------------------------------------------*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS CLASE-DIGITO   IS "0" THRU "9"
000650     CLASS CLASE-ESPACO   IS " "
000660     UPSI-0 IS SW-REPROCESSO.
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT LONGITUDES ASSIGN TO LONGIN
000710                ORGANIZATION IS LINE SEQUENTIAL
000720                FILE STATUS  IS ST-LONGITUDES.
000730     SELECT MICROZONAS-RED ASSIGN TO MCZRED
000740                ORGANIZATION IS LINE SEQUENTIAL
000750                FILE STATUS  IS ST-MCZRED.
000760*
000770*-----------------------------------------------------------------
000780 DATA DIVISION.
000790 FILE SECTION.
000800*---------[ EXTRATO DE LONGITUDES DE REDE - ENTRADA ]-------------
000810 FD LONGITUDES
000820      LABEL RECORD IS STANDARD.
000830 01 REG-LONGITUD.
000840     03 LON-GERENCIA-SERVICIOS   PIC X(30).
000850     03 LON-EQUIPO-COMERCIAL     PIC X(30).
000860     03 LON-DEPARTAMENTO         PIC X(20).
000870     03 LON-PROVINCIA             PIC X(20).
000880     03 LON-DISTRITO              PIC X(30).
000890     03 LON-UBIGEO                PIC X(06).
000900     03 LON-CLASE                 PIC X(10).
000910     03 LON-RED-PRIMARIA          PIC 9(07)V99.
000920     03 LON-RED-SECUNDARIA        PIC 9(07)V99.
000930     03 LON-ANIO                  PIC 9(04).
000940     03 LON-MES                   PIC 9(02).
000950     03 FILLER                    PIC X(04).
000960*---------[ AGREGADO DE LONGITUDES POR MICROZONA - SAIDA ]--------
000970 FD MICROZONAS-RED
000980      LABEL RECORD IS STANDARD.
000990 01 REG-AGREGADO-RED.
001000     03 AGR-UBIGEO                PIC X(06).
001010     03 AGR-DISTRITO              PIC X(30).
001020     03 AGR-GERENCIA-SERVICIOS    PIC X(30).
001030     03 AGR-EQUIPO-COMERCIAL      PIC X(30).
001040     03 AGR-ANIO                  PIC 9(04).
001050     03 AGR-MES                   PIC 9(02).
001060     03 AGR-RED-PRIMARIA-AGUA     PIC 9(09)V99.
001070     03 AGR-RED-SECUNDARIA-AGUA   PIC 9(09)V99.
001080     03 AGR-RED-PRIMARIA-DESAGUE  PIC 9(09)V99.
001090     03 AGR-RED-SECUNDARIA-DESAGUE PIC 9(09)V99.
001100     03 AGR-LONGITUD-TOTAL-AGUA   PIC 9(09)V99.
001110     03 AGR-LONGITUD-TOTAL-DESAGUE PIC 9(09)V99.
001120     03 FILLER                    PIC X(06).
001130*
001140*-----------------------------------------------------------------
001150 WORKING-STORAGE SECTION.
001160 77 QT-CLAVES              PIC 9(04) COMP VALUE ZEROS.
001170 77 W-FIM-ARQ              PIC X(01) VALUE "N".
001180 77 WS-MINUSCULAS          PIC X(26)
001190         VALUE "abcdefghijklmnopqrstuvwxyz".
001200 77 WS-MAIUSCULAS          PIC X(26)
001210         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001220 01 ST-LONGITUDES          PIC X(02) VALUE "00".
001230 01 ST-MCZRED              PIC X(02) VALUE "00".
001240*
001250*---------[ ROTINA GENERICA DE COLAPSO DE BRANCOS ]---------------
001260 01 WS-TEXTO-GENERICO      PIC X(60) VALUE SPACES.
001270 01 WS-TEXTO-GEN-R REDEFINES WS-TEXTO-GENERICO.
001280     03 WS-TXT-CAR         PIC X(01) OCCURS 60 TIMES.
001290 01 WS-TEXTO-SAIDA         PIC X(60) VALUE SPACES.
001300 01 WS-TEXTO-SAI-R REDEFINES WS-TEXTO-SAIDA.
001310     03 WS-SAI-CAR         PIC X(01) OCCURS 60 TIMES.
001320 77 WS-TXT-I               PIC 9(02) COMP VALUE ZEROS.
001330 77 WS-TXT-J               PIC 9(02) COMP VALUE ZEROS.
001340*
001350*---------[ ROTINA DE DEPURACAO DO CODIGO UBIGEO ]----------------
001360 01 WS-UBIGEO-BUFFER       PIC X(06) VALUE SPACES.
001370 01 WS-UBIGEO-BUFFER-R REDEFINES WS-UBIGEO-BUFFER.
001380     03 WS-UBIGEO-CAR      PIC X(01) OCCURS 6 TIMES.
001390 01 WS-UBIGEO-DIGITOS      PIC X(06) VALUE SPACES.
001400 01 WS-UBIGEO-DIG-R REDEFINES WS-UBIGEO-DIGITOS.
001410     03 WS-UBIGEO-DIG-CAR  PIC X(01) OCCURS 6 TIMES.
001420 01 WS-UBIGEO-RESULTADO    PIC X(06) VALUE "000000".
001430 01 WS-UBIGEO-RES-R REDEFINES WS-UBIGEO-RESULTADO.
001440     03 WS-UBIGEO-RES-CAR  PIC X(01) OCCURS 6 TIMES.
001450 77 WS-UBI-I               PIC 9(02) COMP VALUE ZEROS.
001460 77 WS-UBI-J               PIC 9(02) COMP VALUE ZEROS.
001470 77 WS-UBI-K               PIC 9(02) COMP VALUE ZEROS.
001480 77 WS-UBI-DESLOC          PIC 9(02) COMP VALUE ZEROS.
001490 77 WS-UBI-POS             PIC 9(02) COMP VALUE ZEROS.
001500*
001510*---------[ CLASSES VALIDAS DE REDE ]------------------------------
001520 01 TAB-CLASE-VALIDA1.
001530     03 FILLER             PIC X(10) VALUE "AGUA".
001540     03 FILLER             PIC X(10) VALUE "DESAGUE".
001550 01 TAB-CLASE-VALIDA REDEFINES TAB-CLASE-VALIDA1.
001560     03 TB-CLASE-VALIDA    PIC X(10) OCCURS 2 TIMES.
001570 77 WS-CLA-I               PIC 9(02) COMP VALUE ZEROS.
001580 77 WS-CLASE-AGUA          PIC X(01) VALUE "N".
001590 77 WS-CLASE-DESAGUE       PIC X(01) VALUE "N".
001600*
001610 77 WS-ANIO-REG            PIC 9(04) COMP VALUE ZEROS.
001620 77 WS-MES-REG             PIC 9(02) COMP VALUE ZEROS.
001630*
001640*---------[ TABELA DE MICROZONAS - ACUMULO DE LONGITUDES ]--------
001650 01 TAB-MICROZONA-RED OCCURS 2000 TIMES.
001660     05 TMR-UBIGEO               PIC X(06).
001670     05 TMR-DISTRITO             PIC X(30).
001680     05 TMR-GERENCIA-SERVICIOS   PIC X(30).
001690     05 TMR-EQUIPO-COMERCIAL     PIC X(30).
001700     05 TMR-ANIO                 PIC 9(04).
001710     05 TMR-MES                  PIC 9(02).
001720     05 TMR-RED-PRIM-AGUA        PIC 9(09)V99 COMP.
001730     05 TMR-RED-SEC-AGUA         PIC 9(09)V99 COMP.
001740     05 TMR-RED-PRIM-DESAGUE     PIC 9(09)V99 COMP.
001750     05 TMR-RED-SEC-DESAGUE      PIC 9(09)V99 COMP.
001760*
001770 77 WS-IDX-RED              PIC 9(04) COMP VALUE ZEROS.
001780*
001790*-----------------------------------------------------------------
001800 PROCEDURE DIVISION.
001810*---------[ PARAGRAFO PRINCIPAL ]----------------------------------
001820 R0-INICIO.
001830     PERFORM R0A-ABRIR-ARQUIVOS THRU R0A-FIM.
001840     PERFORM R1-INICIALIZAR THRU R1-FIM.
001850 R2-LER-PROCESSAR.
001860     READ LONGITUDES
001870         AT END GO TO R5-FIM-LEITURA.
001880     PERFORM R3-NORMALIZAR-REGISTRO THRU R3-FIM.
001890     PERFORM R7-LOCALIZAR-CLAVE THRU R7-FIM.
001900     PERFORM R8-ACUMULAR THRU R8-FIM.
001910     GO TO R2-LER-PROCESSAR.
001920 R5-FIM-LEITURA.
001930     PERFORM R9-GRAVAR-AGREGADOS THRU R9-FIM.
001940     GO TO ROT-FIM.
001950*
001960*---------[ ABERTURA DOS ARQUIVOS ]--------------------------------
001970 R0A-ABRIR-ARQUIVOS.
001980     OPEN INPUT LONGITUDES.
001990     IF ST-LONGITUDES NOT = "00"
002000        DISPLAY "MCZ020 - ERRO AO ABRIR LONGITUDES - ST="
002010                 ST-LONGITUDES
002020        GO TO ROT-FIM.
002030     OPEN OUTPUT MICROZONAS-RED.
002040     IF ST-MCZRED NOT = "00"
002050        DISPLAY "MCZ020 - ERRO AO ABRIR MICROZONAS-RED - ST="
002060                 ST-MCZRED
002070        GO TO ROT-FIM.
002080 R0A-FIM.
002090     EXIT.
002100*
002110 R1-INICIALIZAR.
002120     MOVE ZEROS TO QT-CLAVES.
002130     MOVE "N" TO W-FIM-ARQ.
002140 R1-FIM.
002150     EXIT.
002160*
002170*---------[ NORMALIZACAO DO REGISTRO DE ENTRADA ]------------------
002180 R3-NORMALIZAR-REGISTRO.
002190     PERFORM R3A-NORMALIZAR-TEXTOS THRU R3A-FIM.
002200     PERFORM R3B-NORMALIZAR-UBIGEO THRU R3B-FIM.
002210     PERFORM R3C-NORMALIZAR-CLASE THRU R3C-FIM.
002220     PERFORM R3D-NORMALIZAR-LONGITUDES THRU R3D-FIM.
002230     PERFORM R3E-NORMALIZAR-PERIODO THRU R3E-FIM.
002240 R3-FIM.
002250     EXIT.
002260*
002270 R3A-NORMALIZAR-TEXTOS.
002280     MOVE LON-GERENCIA-SERVICIOS TO WS-TEXTO-GENERICO.
002290     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002300             TO WS-MAIUSCULAS.
002310     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002320     MOVE WS-TEXTO-SAIDA TO LON-GERENCIA-SERVICIOS.
002330     MOVE LON-EQUIPO-COMERCIAL TO WS-TEXTO-GENERICO.
002340     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002350             TO WS-MAIUSCULAS.
002360     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002370     MOVE WS-TEXTO-SAIDA TO LON-EQUIPO-COMERCIAL.
002380     MOVE LON-DEPARTAMENTO TO WS-TEXTO-GENERICO.
002390     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002400             TO WS-MAIUSCULAS.
002410     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002420     MOVE WS-TEXTO-SAIDA TO LON-DEPARTAMENTO.
002430     MOVE LON-PROVINCIA TO WS-TEXTO-GENERICO.
002440     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002450             TO WS-MAIUSCULAS.
002460     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002470     MOVE WS-TEXTO-SAIDA TO LON-PROVINCIA.
002480     MOVE LON-DISTRITO TO WS-TEXTO-GENERICO.
002490     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002500             TO WS-MAIUSCULAS.
002510     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002520     MOVE WS-TEXTO-SAIDA TO LON-DISTRITO.
002530 R3A-FIM.
002540     EXIT.
002550*
002560*---------[ COLAPSO DE SEQUENCIAS DE BRANCOS - GENERICA ]---------
002570 R3Z-COLAPSAR-ESPACOS.
002580     MOVE SPACES TO WS-TEXTO-SAIDA.
002590     MOVE ZERO TO WS-TXT-J.
002600     MOVE 1 TO WS-TXT-I.
002610 R3Z-LOOP.
002620     IF WS-TXT-I > 60 GO TO R3Z-FIM.
002630     IF WS-TXT-CAR(WS-TXT-I) = SPACE
002640        IF WS-TXT-J = ZERO GO TO R3Z-PROX.
002650     IF WS-TXT-CAR(WS-TXT-I) = SPACE
002660        IF WS-SAI-CAR(WS-TXT-J) = SPACE GO TO R3Z-PROX.
002670     ADD 1 TO WS-TXT-J.
002680     MOVE WS-TXT-CAR(WS-TXT-I) TO WS-SAI-CAR(WS-TXT-J).
002690 R3Z-PROX.
002700     ADD 1 TO WS-TXT-I.
002710     GO TO R3Z-LOOP.
002720 R3Z-FIM.
002730     EXIT.
002740*
002750*---------[ DEPURACAO DO CODIGO UBIGEO ]---------------------------
002760 R3B-NORMALIZAR-UBIGEO.
002770     MOVE LON-UBIGEO TO WS-UBIGEO-BUFFER.
002780     MOVE SPACES TO WS-UBIGEO-DIGITOS.
002790     MOVE ZERO TO WS-UBI-J.
002800     MOVE 1 TO WS-UBI-I.
002810 R3B-LOOP.
002820     IF WS-UBI-I > 6 GO TO R3B-VERIFICAR.
002830     IF WS-UBIGEO-CAR(WS-UBI-I) IS CLASE-DIGITO
002840        ADD 1 TO WS-UBI-J
002850        MOVE WS-UBIGEO-CAR(WS-UBI-I) TO WS-UBIGEO-DIG-CAR(WS-UBI-J).
002860     ADD 1 TO WS-UBI-I.
002870     GO TO R3B-LOOP.
002880 R3B-VERIFICAR.
002890     IF WS-UBI-J > 6
002900        MOVE SPACES TO LON-UBIGEO
002910        GO TO R3B-FIM.
002920     MOVE "000000" TO WS-UBIGEO-RESULTADO.
002930     IF WS-UBI-J = ZERO
002940        MOVE WS-UBIGEO-RESULTADO TO LON-UBIGEO
002950        GO TO R3B-FIM.
002960     COMPUTE WS-UBI-DESLOC = 6 - WS-UBI-J.
002970     MOVE 1 TO WS-UBI-K.
002980 R3B-PAD-LOOP.
002990     IF WS-UBI-K > WS-UBI-J GO TO R3B-PAD-FIM.
003000     COMPUTE WS-UBI-POS = WS-UBI-DESLOC + WS-UBI-K.
003010     MOVE WS-UBIGEO-DIG-CAR(WS-UBI-K) TO WS-UBIGEO-RES-CAR(WS-UBI-POS).
003020     ADD 1 TO WS-UBI-K.
003030     GO TO R3B-PAD-LOOP.
003040 R3B-PAD-FIM.
003050     MOVE WS-UBIGEO-RESULTADO TO LON-UBIGEO.
003060 R3B-FIM.
003070     EXIT.
003080*
003090*---------[ VALIDACAO DA CLASSE DE REDE - CHECK-UF ADAPTADO ]-----
003100 R3C-NORMALIZAR-CLASE.
003110     MOVE LON-CLASE TO WS-TEXTO-GENERICO.
003120     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003130             TO WS-MAIUSCULAS.
003140     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
003150     MOVE WS-TEXTO-SAIDA TO LON-CLASE.
003160     MOVE "N" TO WS-CLASE-AGUA.
003170     MOVE "N" TO WS-CLASE-DESAGUE.
003180     IF LON-CLASE = TB-CLASE-VALIDA(1)
003190        MOVE "S" TO WS-CLASE-AGUA.
003200     IF LON-CLASE = TB-CLASE-VALIDA(2)
003210        MOVE "S" TO WS-CLASE-DESAGUE.
003220 R3C-FIM.
003230     EXIT.
003240*
003250*---------[ CONVERSAO DAS LONGITUDES DE REDE ]---------------------
003260 R3D-NORMALIZAR-LONGITUDES.
003270     IF LON-RED-PRIMARIA NOT NUMERIC
003280        MOVE ZERO TO LON-RED-PRIMARIA.
003290     IF LON-RED-SECUNDARIA NOT NUMERIC
003300        MOVE ZERO TO LON-RED-SECUNDARIA.
003310 R3D-FIM.
003320     EXIT.
003330*
003340*---------[ VALIDACAO DO ANO/MES - SEM RESERVA DE DATA ]-----------
003350 R3E-NORMALIZAR-PERIODO.
003360     MOVE ZERO TO WS-ANIO-REG.
003370     MOVE ZERO TO WS-MES-REG.
003380     IF LON-ANIO NUMERIC
003390        IF LON-ANIO >= 2000 AND LON-ANIO <= 2100
003400           MOVE LON-ANIO TO WS-ANIO-REG.
003410     IF LON-MES NUMERIC
003420        IF LON-MES >= 1 AND LON-MES <= 12
003430           MOVE LON-MES TO WS-MES-REG.
003440 R3E-FIM.
003450     EXIT.
003460*
003470*---------[ LOCALIZACAO/CRIACAO DA CHAVE DE MICROZONA ]------------
003480 R7-LOCALIZAR-CLAVE.
003490     MOVE 1 TO WS-IDX-RED.
003500 R7-LOOP.
003510     IF WS-IDX-RED > QT-CLAVES GO TO R7-CRIAR.
003520     IF TMR-UBIGEO(WS-IDX-RED)             = LON-UBIGEO
003530        AND TMR-DISTRITO(WS-IDX-RED)       = LON-DISTRITO
003540        AND TMR-GERENCIA-SERVICIOS(WS-IDX-RED) = LON-GERENCIA-SERVICIOS
003550        AND TMR-EQUIPO-COMERCIAL(WS-IDX-RED)   = LON-EQUIPO-COMERCIAL
003560        AND TMR-ANIO(WS-IDX-RED)           = WS-ANIO-REG
003570        AND TMR-MES(WS-IDX-RED)            = WS-MES-REG
003580        GO TO R7-FIM.
003590     ADD 1 TO WS-IDX-RED.
003600     GO TO R7-LOOP.
003610 R7-CRIAR.
003620     IF QT-CLAVES >= 2000
003630        DISPLAY "MCZ020 - TABELA DE MICROZONAS ESGOTADA"
003640        GO TO ROT-FIM.
003650     ADD 1 TO QT-CLAVES.
003660     MOVE QT-CLAVES TO WS-IDX-RED.
003670     MOVE LON-UBIGEO             TO TMR-UBIGEO(WS-IDX-RED).
003680     MOVE LON-DISTRITO           TO TMR-DISTRITO(WS-IDX-RED).
003690     MOVE LON-GERENCIA-SERVICIOS TO TMR-GERENCIA-SERVICIOS(WS-IDX-RED).
003700     MOVE LON-EQUIPO-COMERCIAL   TO TMR-EQUIPO-COMERCIAL(WS-IDX-RED).
003710     MOVE WS-ANIO-REG             TO TMR-ANIO(WS-IDX-RED).
003720     MOVE WS-MES-REG              TO TMR-MES(WS-IDX-RED).
003730     MOVE ZERO TO TMR-RED-PRIM-AGUA(WS-IDX-RED).
003740     MOVE ZERO TO TMR-RED-SEC-AGUA(WS-IDX-RED).
003750     MOVE ZERO TO TMR-RED-PRIM-DESAGUE(WS-IDX-RED).
003760     MOVE ZERO TO TMR-RED-SEC-DESAGUE(WS-IDX-RED).
003770 R7-FIM.
003780     EXIT.
003790*
003800*---------[ ACUMULO DAS LONGITUDES POR CLASSE ]--------------------
003810 R8-ACUMULAR.
003820     IF WS-CLASE-AGUA = "S"
003830        ADD LON-RED-PRIMARIA   TO TMR-RED-PRIM-AGUA(WS-IDX-RED)
003840        ADD LON-RED-SECUNDARIA TO TMR-RED-SEC-AGUA(WS-IDX-RED).
003850     IF WS-CLASE-DESAGUE = "S"
003860        ADD LON-RED-PRIMARIA   TO TMR-RED-PRIM-DESAGUE(WS-IDX-RED)
003870        ADD LON-RED-SECUNDARIA TO TMR-RED-SEC-DESAGUE(WS-IDX-RED).
003880 R8-FIM.
003890     EXIT.
003900*
003910*---------[ GRAVACAO DE UM AGREGADO POR MICROZONA ]----------------
003920 R9-GRAVAR-AGREGADOS.
003930     MOVE 1 TO WS-IDX-RED.
003940 R9-LOOP.
003950     IF WS-IDX-RED > QT-CLAVES GO TO R9-FIM.
003960     MOVE TMR-UBIGEO(WS-IDX-RED)             TO AGR-UBIGEO.
003970     MOVE TMR-DISTRITO(WS-IDX-RED)           TO AGR-DISTRITO.
003980     MOVE TMR-GERENCIA-SERVICIOS(WS-IDX-RED) TO AGR-GERENCIA-SERVICIOS.
003990     MOVE TMR-EQUIPO-COMERCIAL(WS-IDX-RED)   TO AGR-EQUIPO-COMERCIAL.
004000     MOVE TMR-ANIO(WS-IDX-RED)                TO AGR-ANIO.
004010     MOVE TMR-MES(WS-IDX-RED)                 TO AGR-MES.
004020     MOVE TMR-RED-PRIM-AGUA(WS-IDX-RED)       TO AGR-RED-PRIMARIA-AGUA.
004030     MOVE TMR-RED-SEC-AGUA(WS-IDX-RED)        TO AGR-RED-SECUNDARIA-AGUA.
004040     MOVE TMR-RED-PRIM-DESAGUE(WS-IDX-RED)    TO AGR-RED-PRIMARIA-DESAGUE.
004050     MOVE TMR-RED-SEC-DESAGUE(WS-IDX-RED)  TO AGR-RED-SECUNDARIA-DESAGUE.
004060     COMPUTE AGR-LONGITUD-TOTAL-AGUA =
004070             AGR-RED-PRIMARIA-AGUA + AGR-RED-SECUNDARIA-AGUA.
004080     COMPUTE AGR-LONGITUD-TOTAL-DESAGUE =
004090             AGR-RED-PRIMARIA-DESAGUE + AGR-RED-SECUNDARIA-DESAGUE.
004100     WRITE REG-AGREGADO-RED.
004110     ADD 1 TO WS-IDX-RED.
004120     GO TO R9-LOOP.
004130 R9-FIM.
004140     EXIT.
004150*
004160*---------[ ENCERRAMENTO DO PROGRAMA ]-----------------------------
004170 ROT-FIM.
004180     CLOSE LONGITUDES.
004190     CLOSE MICROZONAS-RED.
004200     STOP RUN.
