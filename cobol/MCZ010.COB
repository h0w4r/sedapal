000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MCZ010.
000120 AUTHOR. GUSTAVO GONZAGA DE FARIAS.
000130 INSTALLATION. SEDAPAL - GERENCIA DE INFORMATICA - LOTE NOTURNO.
000140 DATE-WRITTEN. 15/03/1987.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO - GERENCIA DE PLANEJAMENTO SEDAPAL.
000170*****************************************************************
000180*   MCZ010 - DEPURACAO E CONSOLIDACAO DE CONEXOES POR MICROZONA *
000190*                                                               *
000200*   LE O EXTRATO BRUTO DE CONEXOES DE AGUA E ESGOTO (ARQUIVO    *
000210*   CONEXIONES), NORMALIZA OS CAMPOS DE TEXTO, VALIDA O CODIGO  *
000220*   DE UBIGEO E A CATEGORIA TARIFARIA, CONVERTE OS CONTADORES   *
000230*   DE LIGACOES E ACUMULA POR MICROZONA (UBIGEO + DISTRITO +    *
000240*   GERENCIA DE SERVICIOS + EQUIPO COMERCIAL + ANO + MES).      *
000250*   O AGREGADO RESULTANTE E A TABELA BASE LIDA PELO MCZ040 NA   *
000260*   MONTAGEM DO CADASTRO CONSOLIDADO DE MICROZONAS.             *
000270*---------------------------------------------------------------*
000280*                    HISTORICO DE ALTERACOES                   *
000290*---------------------------------------------------------------*
000300* DATA       PROG.        CHAMADO      DESCRICAO                *
000310* ---------- ------------ ------------ ------------------------ *
000320* 15/03/1987 G.GONZAGA    OS-8703-02   VERSAO INICIAL - LEITURA  *
000330*                                      E ACUMULO POR MICROZONA. *
000340* 02/09/1987 G.GONZAGA    OS-8709-11   INCLUIDA VALIDACAO DA     *
000350*                                      CATEGORIA TARIFARIA.     *
000360* 21/04/1989 S.MENA       OS-8904-07   AJUSTE NA MODA DE         CR0031
000370*                                      DEPARTAMENTO/PROVINCIA.   CR0031
000380* 14/11/1990 S.MENA       OS-9011-19   CORRIGIDO LIMITE DE        CR0044
000390*                                      MICROZONAS DISTINTAS.      CR0044
000400* 30/06/1992 A.LOTIERZO   OS-9206-03   TRATAMENTO DE UBIGEO COM   CR0058
000410*                                      CARACTER NAO NUMERICO.     CR0058
000420* 18/02/1994 G.GONZAGA    OS-9402-14   REVISAO GERAL DAS ROTINAS  CR0071
000430*                                      DE NORMALIZACAO DE TEXTO.  CR0071
000440* 07/07/1995 S.MENA       OS-9507-05   AMPLIADO NUMERO MAXIMO DE  CR0083
000450*                                      MICROZONAS NA TABELA.      CR0083
000460* 09/10/1996 R.TAKEDA     OS-9610-21   PASSOU A MANTER A DATA DE  CR0097
000470*                                      CORTE MAXIMA POR CHAVE.    CR0097
000480* 23/11/1998 S.MENA       CH-9811-04   AJUSTE ANO 2000 - CAMPO    CR0112
000490*                                      ANIO PASSA A 4 DIGITOS.    CR0112
000500* 11/01/1999 A.LOTIERZO   CH-9901-09   REVISAO DO TESTE DE FAIXA  CR0115
000510*                                      DE ANO/MES POS VIRADA.     CR0115
000520* 04/05/2000 G.GONZAGA    CH-0005-02   PEQUENO AJUSTE DE LAYOUT   CR0119
000530*                                      DO ARQUIVO DE SAIDA.       CR0119
000540* 19/09/2001 R.TAKEDA     CH-0109-17   INCLUIDO DESEMPATE PELO    CR0126
000550*                                      MENOR VALOR NA MODA.       CR0126
000560* 06/03/2003 S.MENA       CH-0303-08   CORRECAO NA CONTAGEM DE    CR0138
000570*                                      LIGACOES DE ESGOTO.        CR0138
000580* 25/10/2005 A.LOTIERZO   CH-0510-12   REVISAO PARA O NOVO        CR0151
000590*                                      PADRAO DE CODIGO UBIGEO.   CR0151
000600* 02/02/2007 R.TAKEDA     CH-0702-03   MANUTENCAO DE ROTINA -     CR0159
000610*                                      SEM ALTERACAO DE REGRA.    CR0159
000620*---------------------------------------------------------------*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS CLASE-DIGITO   IS "0" THRU "9"
000680     CLASS CLASE-ESPACO   IS " "
000690     UPSI-0 IS SW-REPROCESSO.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT CONEXIONES ASSIGN TO CONEXIN
000740                ORGANIZATION IS LINE SEQUENTIAL
000750                FILE STATUS  IS ST-CONEXIONES.
000760     SELECT MICROZONAS-AGUA ASSIGN TO MCZAGUA
000770                ORGANIZATION IS LINE SEQUENTIAL
000780                FILE STATUS  IS ST-MCZAGUA.
000790*
000800*-----------------------------------------------------------------
000810 DATA DIVISION.
000820 FILE SECTION.
000830*---------[ EXTRATO BRUTO DE CONEXOES - ENTRADA ]-----------------
000840 FD CONEXIONES
000850      LABEL RECORD IS STANDARD.
000860 01 REG-CONEXION.
000870     03 CNX-GERENCIA-SERVICIOS   PIC X(30).
000880     03 CNX-EQUIPO-COMERCIAL     PIC X(30).
000890     03 CNX-DEPARTAMENTO         PIC X(20).
000900     03 CNX-PROVINCIA            PIC X(20).
000910     03 CNX-DISTRITO             PIC X(30).
000920     03 CNX-UBIGEO               PIC X(06).
000930     03 CNX-TARIFA               PIC X(12).
000940     03 CNX-CONEXIONES-AGUA      PIC 9(07).
000950     03 CNX-CONEXIONES-ALCANT    PIC 9(07).
000960     03 CNX-FECHA-CORTE          PIC X(08).
000970     03 CNX-ANIO                 PIC 9(04).
000980     03 CNX-MES                  PIC 9(02).
000990     03 FILLER                   PIC X(04).
001000*---------[ AGREGADO DE CONEXOES POR MICROZONA - SAIDA ]----------
001010 FD MICROZONAS-AGUA
001020      LABEL RECORD IS STANDARD.
001030 01 REG-AGREGADO-AGUA.
001040     03 AGA-UBIGEO                PIC X(06).
001050     03 AGA-DISTRITO              PIC X(30).
001060     03 AGA-GERENCIA-SERVICIOS    PIC X(30).
001070     03 AGA-EQUIPO-COMERCIAL      PIC X(30).
001080     03 AGA-ANIO                  PIC 9(04).
001090     03 AGA-MES                   PIC 9(02).
001100     03 AGA-CONEXIONES-AGUA       PIC 9(09).
001110     03 AGA-CONEXIONES-ALCANT     PIC 9(09).
001120     03 AGA-FECHA-CORTE           PIC X(10).
001130     03 AGA-DEPARTAMENTO          PIC X(20).
001140     03 AGA-PROVINCIA             PIC X(20).
001150     03 AGA-TARIFA-PREDOM         PIC X(12).
001160     03 FILLER                    PIC X(08).
001170*
001180*-----------------------------------------------------------------
001190 WORKING-STORAGE SECTION.
001200 77 W-CONT                PIC 9(06) COMP VALUE ZEROS.
001210 77 QT-CLAVES             PIC 9(04) COMP VALUE ZEROS.
001220 77 W-FIM-ARQ             PIC X(01) VALUE "N".
001230 77 WS-MINUSCULAS         PIC X(26)
001240         VALUE "abcdefghijklmnopqrstuvwxyz".
001250 77 WS-MAIUSCULAS         PIC X(26)
001260         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001270 01 ST-CONEXIONES         PIC X(02) VALUE "00".
001280 01 ST-MCZAGUA            PIC X(02) VALUE "00".
001290*
001300*---------[ ROTINA GENERICA DE COLAPSO DE BRANCOS ]---------------
001310 01 WS-TEXTO-GENERICO     PIC X(60) VALUE SPACES.
001320 01 WS-TEXTO-GEN-R REDEFINES WS-TEXTO-GENERICO.
001330     03 WS-TXT-CAR        PIC X(01) OCCURS 60 TIMES.
001340 01 WS-TEXTO-SAIDA        PIC X(60) VALUE SPACES.
001350 01 WS-TEXTO-SAI-R REDEFINES WS-TEXTO-SAIDA.
001360     03 WS-SAI-CAR        PIC X(01) OCCURS 60 TIMES.
001370 77 WS-TXT-I              PIC 9(02) COMP VALUE ZEROS.
001380 77 WS-TXT-J              PIC 9(02) COMP VALUE ZEROS.
001390*
001400*---------[ ROTINA DE DEPURACAO DO CODIGO UBIGEO ]----------------
001410 01 WS-UBIGEO-BUFFER      PIC X(06) VALUE SPACES.
001420 01 WS-UBIGEO-BUFFER-R REDEFINES WS-UBIGEO-BUFFER.
001430     03 WS-UBIGEO-CAR     PIC X(01) OCCURS 6 TIMES.
001440 01 WS-UBIGEO-DIGITOS     PIC X(06) VALUE SPACES.
001450 01 WS-UBIGEO-DIG-R REDEFINES WS-UBIGEO-DIGITOS.
001460     03 WS-UBIGEO-DIG-CAR PIC X(01) OCCURS 6 TIMES.
001470 01 WS-UBIGEO-RESULTADO   PIC X(06) VALUE "000000".
001480 01 WS-UBIGEO-RES-R REDEFINES WS-UBIGEO-RESULTADO.
001490     03 WS-UBIGEO-RES-CAR PIC X(01) OCCURS 6 TIMES.
001500 77 WS-UBI-I              PIC 9(02) COMP VALUE ZEROS.
001510 77 WS-UBI-J              PIC 9(02) COMP VALUE ZEROS.
001520 77 WS-UBI-K              PIC 9(02) COMP VALUE ZEROS.
001530 77 WS-UBI-DESLOC         PIC 9(02) COMP VALUE ZEROS.
001540 77 WS-UBI-POS            PIC 9(02) COMP VALUE ZEROS.
001550*
001560*---------[ TABELA DE TARIFAS VALIDAS - CHECK-UF ADAPTADO ]-------
001570 01 TAB-TARIFA-VALIDA1.
001580     03 FILLER            PIC X(12) VALUE "SOCIAL".
001590     03 FILLER            PIC X(12) VALUE "DOMESTICO".
001600     03 FILLER            PIC X(12) VALUE "COMERCIAL".
001610     03 FILLER            PIC X(12) VALUE "INDUSTRIAL".
001620     03 FILLER            PIC X(12) VALUE "ESTATAL".
001630 01 TAB-TARIFA-VALIDA REDEFINES TAB-TARIFA-VALIDA1.
001640     03 TB-TARIFA-VALIDA  PIC X(12) OCCURS 5 TIMES.
001650 77 WS-TAR-I              PIC 9(02) COMP VALUE ZEROS.
001660 77 WS-TAR-OK             PIC X(01) VALUE "N".
001670*
001680*---------[ DATA DE CORTE - VISAO NUMERICA DE TRABALHO ]----------
001690 01 WS-FECHA-ENTRADA      PIC 9(08) VALUE ZEROS.
001700 01 WS-FECHA-ENTRADA-R REDEFINES WS-FECHA-ENTRADA.
001710     03 WS-FE-ANO         PIC 9(04).
001720     03 WS-FE-MES         PIC 9(02).
001730     03 WS-FE-DIA         PIC 9(02).
001740 77 WS-FECHA-VALIDA       PIC X(01) VALUE "N".
001750 77 WS-ANIO-REG           PIC 9(04) COMP VALUE ZEROS.
001760 77 WS-MES-REG            PIC 9(02) COMP VALUE ZEROS.
001770*
001780*---------[ TABELA DE MICROZONAS - ACUMULO DE CONEXOES ]----------
001790 01 TAB-MICROZONA-AGUA OCCURS 2000 TIMES.
001800     05 TMA-UBIGEO               PIC X(06).
001810     05 TMA-DISTRITO             PIC X(30).
001820     05 TMA-GERENCIA-SERVICIOS   PIC X(30).
001830     05 TMA-EQUIPO-COMERCIAL     PIC X(30).
001840     05 TMA-ANIO                 PIC 9(04).
001850     05 TMA-MES                  PIC 9(02).
001860     05 TMA-CONEXIONES-AGUA      PIC 9(09) COMP.
001870     05 TMA-CONEXIONES-ALCANT    PIC 9(09) COMP.
001880     05 TMA-FECHA-CORTE-MAX      PIC 9(08) COMP VALUE ZEROS.
001890     05 TMA-QT-DEPTO             PIC 9(02) COMP VALUE ZEROS.
001900     05 TMA-TAB-DEPTO OCCURS 5 TIMES.
001910         07 TMA-DEPTO-VALOR      PIC X(20).
001920         07 TMA-DEPTO-CONT       PIC 9(05) COMP.
001930     05 TMA-QT-PROV              PIC 9(02) COMP VALUE ZEROS.
001940     05 TMA-TAB-PROV OCCURS 5 TIMES.
001950         07 TMA-PROV-VALOR       PIC X(20).
001960         07 TMA-PROV-CONT        PIC 9(05) COMP.
001970     05 TMA-QT-TARIFA            PIC 9(02) COMP VALUE ZEROS.
001980     05 TMA-TAB-TARIFA OCCURS 5 TIMES.
001990         07 TMA-TARIFA-VALOR     PIC X(12).
002000         07 TMA-TARIFA-CONT      PIC 9(05) COMP.
002010*
002020 77 WS-IDX-AGUA            PIC 9(04) COMP VALUE ZEROS.
002030 77 WS-ACHOU               PIC X(01) VALUE "N".
002040 77 WS-SUB-I               PIC 9(02) COMP VALUE ZEROS.
002050 77 WS-MELHOR-I            PIC 9(02) COMP VALUE ZEROS.
002060 77 WS-MELHOR-CONT         PIC 9(05) COMP VALUE ZEROS.
002070*
002080*-----------------------------------------------------------------
002090 PROCEDURE DIVISION.
002100*---------[ PARAGRAFO PRINCIPAL ]----------------------------------
002110 R0-INICIO.
002120     PERFORM R0A-ABRIR-ARQUIVOS THRU R0A-FIM.
002130     PERFORM R1-INICIALIZAR THRU R1-FIM.
002140 R2-LER-PROCESSAR.
002150     READ CONEXIONES
002160         AT END GO TO R5-FIM-LEITURA.
002170     PERFORM R3-NORMALIZAR-REGISTRO THRU R3-FIM.
002180     PERFORM R7-LOCALIZAR-CLAVE THRU R7-FIM.
002190     PERFORM R8-ACUMULAR THRU R8-FIM.
002200     GO TO R2-LER-PROCESSAR.
002210 R5-FIM-LEITURA.
002220     PERFORM R9-GRAVAR-AGREGADOS THRU R9-FIM.
002230     GO TO ROT-FIM.
002240*
002250*---------[ ABERTURA DOS ARQUIVOS ]--------------------------------
002260 R0A-ABRIR-ARQUIVOS.
002270     OPEN INPUT CONEXIONES.
002280     IF ST-CONEXIONES NOT = "00"
002290        DISPLAY "MCZ010 - ERRO AO ABRIR CONEXIONES - ST="
002300                 ST-CONEXIONES
002310        GO TO ROT-FIM.
002320     OPEN OUTPUT MICROZONAS-AGUA.
002330     IF ST-MCZAGUA NOT = "00"
002340        DISPLAY "MCZ010 - ERRO AO ABRIR MICROZONAS-AGUA - ST="
002350                 ST-MCZAGUA
002360        GO TO ROT-FIM.
002370 R0A-FIM.
002380     EXIT.
002390*
002400 R1-INICIALIZAR.
002410     MOVE ZEROS TO QT-CLAVES.
002420     MOVE "N" TO W-FIM-ARQ.
002430 R1-FIM.
002440     EXIT.
002450*
002460*---------[ NORMALIZACAO DO REGISTRO DE ENTRADA ]------------------
002470 R3-NORMALIZAR-REGISTRO.
002480     PERFORM R3A-NORMALIZAR-TEXTOS THRU R3A-FIM.
002490     PERFORM R3B-NORMALIZAR-UBIGEO THRU R3B-FIM.
002500     PERFORM R3C-NORMALIZAR-TARIFA THRU R3C-FIM.
002510     PERFORM R3D-NORMALIZAR-CONTADORES THRU R3D-FIM.
002520     PERFORM R3E-NORMALIZAR-FECHA THRU R3E-FIM.
002530     PERFORM R3F-NORMALIZAR-PERIODO THRU R3F-FIM.
002540 R3-FIM.
002550     EXIT.
002560*
002570 R3A-NORMALIZAR-TEXTOS.
002580     MOVE CNX-GERENCIA-SERVICIOS TO WS-TEXTO-GENERICO.
002590     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002600             TO WS-MAIUSCULAS.
002610     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002620     MOVE WS-TEXTO-SAIDA TO CNX-GERENCIA-SERVICIOS.
002630     MOVE CNX-EQUIPO-COMERCIAL TO WS-TEXTO-GENERICO.
002640     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002650             TO WS-MAIUSCULAS.
002660     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002670     MOVE WS-TEXTO-SAIDA TO CNX-EQUIPO-COMERCIAL.
002680     MOVE CNX-DEPARTAMENTO TO WS-TEXTO-GENERICO.
002690     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002700             TO WS-MAIUSCULAS.
002710     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002720     MOVE WS-TEXTO-SAIDA TO CNX-DEPARTAMENTO.
002730     MOVE CNX-PROVINCIA TO WS-TEXTO-GENERICO.
002740     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002750             TO WS-MAIUSCULAS.
002760     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002770     MOVE WS-TEXTO-SAIDA TO CNX-PROVINCIA.
002780     MOVE CNX-DISTRITO TO WS-TEXTO-GENERICO.
002790     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
002800             TO WS-MAIUSCULAS.
002810     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
002820     MOVE WS-TEXTO-SAIDA TO CNX-DISTRITO.
002830 R3A-FIM.
002840     EXIT.
002850*
002860*---------[ COLAPSO DE SEQUENCIAS DE BRANCOS - GENERICA ]---------
002870 R3Z-COLAPSAR-ESPACOS.
002880     MOVE SPACES TO WS-TEXTO-SAIDA.
002890     MOVE ZERO TO WS-TXT-J.
002900     MOVE 1 TO WS-TXT-I.
002910 R3Z-LOOP.
002920     IF WS-TXT-I > 60 GO TO R3Z-FIM.
002930     IF WS-TXT-CAR(WS-TXT-I) = SPACE
002940        IF WS-TXT-J = ZERO GO TO R3Z-PROX.
002950     IF WS-TXT-CAR(WS-TXT-I) = SPACE
002960        IF WS-SAI-CAR(WS-TXT-J) = SPACE GO TO R3Z-PROX.
002970     ADD 1 TO WS-TXT-J.
002980     MOVE WS-TXT-CAR(WS-TXT-I) TO WS-SAI-CAR(WS-TXT-J).
002990 R3Z-PROX.
003000     ADD 1 TO WS-TXT-I.
003010     GO TO R3Z-LOOP.
003020 R3Z-FIM.
003030     EXIT.
003040*
003050*---------[ DEPURACAO DO CODIGO UBIGEO ]---------------------------
003060 R3B-NORMALIZAR-UBIGEO.
003070     MOVE CNX-UBIGEO TO WS-UBIGEO-BUFFER.
003080     MOVE SPACES TO WS-UBIGEO-DIGITOS.
003090     MOVE ZERO TO WS-UBI-J.
003100     MOVE 1 TO WS-UBI-I.
003110 R3B-LOOP.
003120     IF WS-UBI-I > 6 GO TO R3B-VERIFICAR.
003130     IF WS-UBIGEO-CAR(WS-UBI-I) IS CLASE-DIGITO
003140        ADD 1 TO WS-UBI-J
003150        MOVE WS-UBIGEO-CAR(WS-UBI-I) TO WS-UBIGEO-DIG-CAR(WS-UBI-J).
003160     ADD 1 TO WS-UBI-I.
003170     GO TO R3B-LOOP.
003180 R3B-VERIFICAR.
003190     IF WS-UBI-J > 6
003200        MOVE SPACES TO CNX-UBIGEO
003210        GO TO R3B-FIM.
003220     MOVE "000000" TO WS-UBIGEO-RESULTADO.
003230     IF WS-UBI-J = ZERO
003240        MOVE WS-UBIGEO-RESULTADO TO CNX-UBIGEO
003250        GO TO R3B-FIM.
003260     COMPUTE WS-UBI-DESLOC = 6 - WS-UBI-J.
003270     MOVE 1 TO WS-UBI-K.
003280 R3B-PAD-LOOP.
003290     IF WS-UBI-K > WS-UBI-J GO TO R3B-PAD-FIM.
003300     COMPUTE WS-UBI-POS = WS-UBI-DESLOC + WS-UBI-K.
003310     MOVE WS-UBIGEO-DIG-CAR(WS-UBI-K) TO WS-UBIGEO-RES-CAR(WS-UBI-POS).
003320     ADD 1 TO WS-UBI-K.
003330     GO TO R3B-PAD-LOOP.
003340 R3B-PAD-FIM.
003350     MOVE WS-UBIGEO-RESULTADO TO CNX-UBIGEO.
003360 R3B-FIM.
003370     EXIT.
003380*
003390*---------[ VALIDACAO DA CATEGORIA TARIFARIA ]---------------------
003400 R3C-NORMALIZAR-TARIFA.
003410     MOVE CNX-TARIFA TO WS-TEXTO-GENERICO.
003420     INSPECT WS-TEXTO-GENERICO CONVERTING WS-MINUSCULAS
003430             TO WS-MAIUSCULAS.
003440     PERFORM R3Z-COLAPSAR-ESPACOS THRU R3Z-FIM.
003450     MOVE WS-TEXTO-SAIDA TO CNX-TARIFA.
003460     MOVE "N" TO WS-TAR-OK.
003470     MOVE 1 TO WS-TAR-I.
003480 R3C-LOOP.
003490     IF WS-TAR-I > 5 GO TO R3C-VERIFICAR.
003500     IF TB-TARIFA-VALIDA(WS-TAR-I) = CNX-TARIFA
003510        MOVE "S" TO WS-TAR-OK
003520        GO TO R3C-VERIFICAR.
003530     ADD 1 TO WS-TAR-I.
003540     GO TO R3C-LOOP.
003550 R3C-VERIFICAR.
003560     IF WS-TAR-OK = "N"
003570        MOVE "OTRAS" TO CNX-TARIFA.
003580 R3C-FIM.
003590     EXIT.
003600*
003610*---------[ CONVERSAO DOS CONTADORES DE LIGACOES ]------------------
003620 R3D-NORMALIZAR-CONTADORES.
003630     IF CNX-CONEXIONES-AGUA NOT NUMERIC
003640        MOVE ZERO TO CNX-CONEXIONES-AGUA.
003650     IF CNX-CONEXIONES-ALCANT NOT NUMERIC
003660        MOVE ZERO TO CNX-CONEXIONES-ALCANT.
003670 R3D-FIM.
003680     EXIT.
003690*
003700*---------[ VALIDACAO DA DATA DE CORTE YYYYMMDD ]-------------------
003710 R3E-NORMALIZAR-FECHA.
003720     MOVE "N" TO WS-FECHA-VALIDA.
003730     MOVE ZEROS TO WS-FECHA-ENTRADA.
003740     IF CNX-FECHA-CORTE IS NUMERIC
003750        MOVE CNX-FECHA-CORTE TO WS-FECHA-ENTRADA
003760        IF WS-FE-MES >= 1 AND WS-FE-MES <= 12
003770           IF WS-FE-DIA >= 1 AND WS-FE-DIA <= 31
003780              IF WS-FE-ANO >= 1900 AND WS-FE-ANO <= 2100
003790                 MOVE "S" TO WS-FECHA-VALIDA.
003800 R3E-FIM.
003810     EXIT.
003820*
003830*---------[ VALIDACAO DO ANO/MES COM RESERVA NA DATA DE CORTE ]----
003840 R3F-NORMALIZAR-PERIODO.
003850     IF CNX-ANIO NOT NUMERIC
003860        MOVE ZERO TO CNX-ANIO.
003870     IF CNX-MES NOT NUMERIC
003880        MOVE ZERO TO CNX-MES.
003890     IF CNX-ANIO >= 2000 AND CNX-ANIO <= 2100
003900        MOVE CNX-ANIO TO WS-ANIO-REG
003910     ELSE
003920        IF WS-FECHA-VALIDA = "S"
003930           MOVE WS-FE-ANO TO WS-ANIO-REG
003940        ELSE
003950           MOVE ZERO TO WS-ANIO-REG.
003960     IF CNX-MES >= 1 AND CNX-MES <= 12
003970        MOVE CNX-MES TO WS-MES-REG
003980     ELSE
003990        IF WS-FECHA-VALIDA = "S"
004000           MOVE WS-FE-MES TO WS-MES-REG
004010        ELSE
004020           MOVE ZERO TO WS-MES-REG.
004030 R3F-FIM.
004040     EXIT.
004050*
004060*---------[ LOCALIZACAO/CRIACAO DA CHAVE DE MICROZONA ]------------
004070 R7-LOCALIZAR-CLAVE.
004080     MOVE "N" TO WS-ACHOU.
004090     MOVE 1 TO WS-IDX-AGUA.
004100 R7-LOOP.
004110     IF WS-IDX-AGUA > QT-CLAVES GO TO R7-CRIAR.
004120     IF TMA-UBIGEO(WS-IDX-AGUA)             = CNX-UBIGEO
004130        AND TMA-DISTRITO(WS-IDX-AGUA)       = CNX-DISTRITO
004140        AND TMA-GERENCIA-SERVICIOS(WS-IDX-AGUA) = CNX-GERENCIA-SERVICIOS
004150        AND TMA-EQUIPO-COMERCIAL(WS-IDX-AGUA)   = CNX-EQUIPO-COMERCIAL
004160        AND TMA-ANIO(WS-IDX-AGUA)           = WS-ANIO-REG
004170        AND TMA-MES(WS-IDX-AGUA)            = WS-MES-REG
004180        MOVE "S" TO WS-ACHOU
004190        GO TO R7-FIM.
004200     ADD 1 TO WS-IDX-AGUA.
004210     GO TO R7-LOOP.
004220 R7-CRIAR.
004230     IF QT-CLAVES >= 2000
004240        DISPLAY "MCZ010 - TABELA DE MICROZONAS ESGOTADA"
004250        GO TO ROT-FIM.
004260     ADD 1 TO QT-CLAVES.
004270     MOVE QT-CLAVES TO WS-IDX-AGUA.
004280     MOVE CNX-UBIGEO             TO TMA-UBIGEO(WS-IDX-AGUA).
004290     MOVE CNX-DISTRITO           TO TMA-DISTRITO(WS-IDX-AGUA).
004300     MOVE CNX-GERENCIA-SERVICIOS TO TMA-GERENCIA-SERVICIOS(WS-IDX-AGUA).
004310     MOVE CNX-EQUIPO-COMERCIAL   TO TMA-EQUIPO-COMERCIAL(WS-IDX-AGUA).
004320     MOVE WS-ANIO-REG             TO TMA-ANIO(WS-IDX-AGUA).
004330     MOVE WS-MES-REG              TO TMA-MES(WS-IDX-AGUA).
004340     MOVE ZERO TO TMA-CONEXIONES-AGUA(WS-IDX-AGUA).
004350     MOVE ZERO TO TMA-CONEXIONES-ALCANT(WS-IDX-AGUA).
004360     MOVE ZERO TO TMA-FECHA-CORTE-MAX(WS-IDX-AGUA).
004370     MOVE ZERO TO TMA-QT-DEPTO(WS-IDX-AGUA).
004380     MOVE ZERO TO TMA-QT-PROV(WS-IDX-AGUA).
004390     MOVE ZERO TO TMA-QT-TARIFA(WS-IDX-AGUA).
004400 R7-FIM.
004410     EXIT.
004420*
004430*---------[ ACUMULO DOS CONTADORES E DA MODA POR CHAVE ]-----------
004440 R8-ACUMULAR.
004450     ADD CNX-CONEXIONES-AGUA
004460             TO TMA-CONEXIONES-AGUA(WS-IDX-AGUA).
004470     ADD CNX-CONEXIONES-ALCANT
004480             TO TMA-CONEXIONES-ALCANT(WS-IDX-AGUA).
004490     IF WS-FECHA-VALIDA = "S"
004500        IF WS-FECHA-ENTRADA > TMA-FECHA-CORTE-MAX(WS-IDX-AGUA)
004510           MOVE WS-FECHA-ENTRADA TO TMA-FECHA-CORTE-MAX(WS-IDX-AGUA).
004520     IF CNX-DEPARTAMENTO NOT = SPACES
004530        PERFORM R8A-ACUMULAR-DEPTO THRU R8A-FIM.
004540     IF CNX-PROVINCIA NOT = SPACES
004550        PERFORM R8B-ACUMULAR-PROV THRU R8B-FIM.
004560     IF CNX-TARIFA NOT = SPACES
004570        PERFORM R8C-ACUMULAR-TARIFA THRU R8C-FIM.
004580 R8-FIM.
004590     EXIT.
004600*
004610 R8A-ACUMULAR-DEPTO.
004620     MOVE 1 TO WS-SUB-I.
004630 R8A-LOOP.
004640     IF WS-SUB-I > TMA-QT-DEPTO(WS-IDX-AGUA) GO TO R8A-NOVO.
004650     IF TMA-DEPTO-VALOR(WS-IDX-AGUA, WS-SUB-I) = CNX-DEPARTAMENTO
004660        ADD 1 TO TMA-DEPTO-CONT(WS-IDX-AGUA, WS-SUB-I)
004670        GO TO R8A-FIM.
004680     ADD 1 TO WS-SUB-I.
004690     GO TO R8A-LOOP.
004700 R8A-NOVO.
004710     IF TMA-QT-DEPTO(WS-IDX-AGUA) >= 5 GO TO R8A-FIM.
004720     ADD 1 TO TMA-QT-DEPTO(WS-IDX-AGUA).
004730     MOVE TMA-QT-DEPTO(WS-IDX-AGUA) TO WS-SUB-I.
004740     MOVE CNX-DEPARTAMENTO TO TMA-DEPTO-VALOR(WS-IDX-AGUA, WS-SUB-I).
004750     MOVE 1 TO TMA-DEPTO-CONT(WS-IDX-AGUA, WS-SUB-I).
004760 R8A-FIM.
004770     EXIT.
004780*
004790 R8B-ACUMULAR-PROV.
004800     MOVE 1 TO WS-SUB-I.
004810 R8B-LOOP.
004820     IF WS-SUB-I > TMA-QT-PROV(WS-IDX-AGUA) GO TO R8B-NOVO.
004830     IF TMA-PROV-VALOR(WS-IDX-AGUA, WS-SUB-I) = CNX-PROVINCIA
004840        ADD 1 TO TMA-PROV-CONT(WS-IDX-AGUA, WS-SUB-I)
004850        GO TO R8B-FIM.
004860     ADD 1 TO WS-SUB-I.
004870     GO TO R8B-LOOP.
004880 R8B-NOVO.
004890     IF TMA-QT-PROV(WS-IDX-AGUA) >= 5 GO TO R8B-FIM.
004900     ADD 1 TO TMA-QT-PROV(WS-IDX-AGUA).
004910     MOVE TMA-QT-PROV(WS-IDX-AGUA) TO WS-SUB-I.
004920     MOVE CNX-PROVINCIA TO TMA-PROV-VALOR(WS-IDX-AGUA, WS-SUB-I).
004930     MOVE 1 TO TMA-PROV-CONT(WS-IDX-AGUA, WS-SUB-I).
004940 R8B-FIM.
004950     EXIT.
004960*
004970 R8C-ACUMULAR-TARIFA.
004980     MOVE 1 TO WS-SUB-I.
004990 R8C-LOOP.
005000     IF WS-SUB-I > TMA-QT-TARIFA(WS-IDX-AGUA) GO TO R8C-NOVO.
005010     IF TMA-TARIFA-VALOR(WS-IDX-AGUA, WS-SUB-I) = CNX-TARIFA
005020        ADD 1 TO TMA-TARIFA-CONT(WS-IDX-AGUA, WS-SUB-I)
005030        GO TO R8C-FIM.
005040     ADD 1 TO WS-SUB-I.
005050     GO TO R8C-LOOP.
005060 R8C-NOVO.
005070     IF TMA-QT-TARIFA(WS-IDX-AGUA) >= 5 GO TO R8C-FIM.
005080     ADD 1 TO TMA-QT-TARIFA(WS-IDX-AGUA).
005090     MOVE TMA-QT-TARIFA(WS-IDX-AGUA) TO WS-SUB-I.
005100     MOVE CNX-TARIFA TO TMA-TARIFA-VALOR(WS-IDX-AGUA, WS-SUB-I).
005110     MOVE 1 TO TMA-TARIFA-CONT(WS-IDX-AGUA, WS-SUB-I).
005120 R8C-FIM.
005130     EXIT.
005140*
005150*---------[ GRAVACAO DE UM AGREGADO POR MICROZONA ]----------------
005160 R9-GRAVAR-AGREGADOS.
005170     MOVE 1 TO WS-IDX-AGUA.
005180 R9-LOOP.
005190     IF WS-IDX-AGUA > QT-CLAVES GO TO R9-FIM.
005200     MOVE TMA-UBIGEO(WS-IDX-AGUA)             TO AGA-UBIGEO.
005210     MOVE TMA-DISTRITO(WS-IDX-AGUA)           TO AGA-DISTRITO.
005220     MOVE TMA-GERENCIA-SERVICIOS(WS-IDX-AGUA) TO AGA-GERENCIA-SERVICIOS.
005230     MOVE TMA-EQUIPO-COMERCIAL(WS-IDX-AGUA)   TO AGA-EQUIPO-COMERCIAL.
005240     MOVE TMA-ANIO(WS-IDX-AGUA)                TO AGA-ANIO.
005250     MOVE TMA-MES(WS-IDX-AGUA)                 TO AGA-MES.
005260     MOVE TMA-CONEXIONES-AGUA(WS-IDX-AGUA)     TO AGA-CONEXIONES-AGUA.
005270     MOVE TMA-CONEXIONES-ALCANT(WS-IDX-AGUA)   TO AGA-CONEXIONES-ALCANT.
005280     IF TMA-FECHA-CORTE-MAX(WS-IDX-AGUA) = ZERO
005290        MOVE SPACES TO AGA-FECHA-CORTE
005300     ELSE
005310        PERFORM R9A-FORMATAR-FECHA THRU R9A-FIM.
005320     PERFORM R9B-MODA-DEPTO    THRU R9B-FIM.
005330     PERFORM R9C-MODA-PROV     THRU R9C-FIM.
005340     PERFORM R9D-MODA-TARIFA   THRU R9D-FIM.
005350     WRITE REG-AGREGADO-AGUA.
005360     ADD 1 TO WS-IDX-AGUA.
005370     GO TO R9-LOOP.
005380 R9-FIM.
005390     EXIT.
005400*
005410 R9A-FORMATAR-FECHA.
005420     MOVE TMA-FECHA-CORTE-MAX(WS-IDX-AGUA) TO WS-FECHA-ENTRADA.
005430     MOVE SPACES TO AGA-FECHA-CORTE.
005440     STRING WS-FE-ANO "-" WS-FE-MES "-" WS-FE-DIA
005450            DELIMITED BY SIZE INTO AGA-FECHA-CORTE.
005460 R9A-FIM.
005470     EXIT.
005480*
005490 R9B-MODA-DEPTO.
005500     MOVE SPACES TO AGA-DEPARTAMENTO.
005510     IF TMA-QT-DEPTO(WS-IDX-AGUA) = ZERO GO TO R9B-FIM.
005520     MOVE 1 TO WS-MELHOR-I.
005530     MOVE TMA-DEPTO-CONT(WS-IDX-AGUA, 1) TO WS-MELHOR-CONT.
005540     MOVE 2 TO WS-SUB-I.
005550 R9B-LOOP.
005560     IF WS-SUB-I > TMA-QT-DEPTO(WS-IDX-AGUA) GO TO R9B-GRAVAR.
005570     IF TMA-DEPTO-CONT(WS-IDX-AGUA, WS-SUB-I) > WS-MELHOR-CONT
005580        MOVE WS-SUB-I TO WS-MELHOR-I
005590        MOVE TMA-DEPTO-CONT(WS-IDX-AGUA, WS-SUB-I) TO WS-MELHOR-CONT
005600     ELSE
005610        IF TMA-DEPTO-CONT(WS-IDX-AGUA, WS-SUB-I) = WS-MELHOR-CONT
005620           IF TMA-DEPTO-VALOR(WS-IDX-AGUA, WS-SUB-I) <
005630              TMA-DEPTO-VALOR(WS-IDX-AGUA, WS-MELHOR-I)
005640              MOVE WS-SUB-I TO WS-MELHOR-I.
005650     ADD 1 TO WS-SUB-I.
005660     GO TO R9B-LOOP.
005670 R9B-GRAVAR.
005680     MOVE TMA-DEPTO-VALOR(WS-IDX-AGUA, WS-MELHOR-I) TO AGA-DEPARTAMENTO.
005690 R9B-FIM.
005700     EXIT.
005710*
005720 R9C-MODA-PROV.
005730     MOVE SPACES TO AGA-PROVINCIA.
005740     IF TMA-QT-PROV(WS-IDX-AGUA) = ZERO GO TO R9C-FIM.
005750     MOVE 1 TO WS-MELHOR-I.
005760     MOVE TMA-PROV-CONT(WS-IDX-AGUA, 1) TO WS-MELHOR-CONT.
005770     MOVE 2 TO WS-SUB-I.
005780 R9C-LOOP.
005790     IF WS-SUB-I > TMA-QT-PROV(WS-IDX-AGUA) GO TO R9C-GRAVAR.
005800     IF TMA-PROV-CONT(WS-IDX-AGUA, WS-SUB-I) > WS-MELHOR-CONT
005810        MOVE WS-SUB-I TO WS-MELHOR-I
005820        MOVE TMA-PROV-CONT(WS-IDX-AGUA, WS-SUB-I) TO WS-MELHOR-CONT
005830     ELSE
005840        IF TMA-PROV-CONT(WS-IDX-AGUA, WS-SUB-I) = WS-MELHOR-CONT
005850           IF TMA-PROV-VALOR(WS-IDX-AGUA, WS-SUB-I) <
005860              TMA-PROV-VALOR(WS-IDX-AGUA, WS-MELHOR-I)
005870              MOVE WS-SUB-I TO WS-MELHOR-I.
005880     ADD 1 TO WS-SUB-I.
005890     GO TO R9C-LOOP.
005900 R9C-GRAVAR.
005910     MOVE TMA-PROV-VALOR(WS-IDX-AGUA, WS-MELHOR-I) TO AGA-PROVINCIA.
005920 R9C-FIM.
005930     EXIT.
005940*
005950 R9D-MODA-TARIFA.
005960     MOVE SPACES TO AGA-TARIFA-PREDOM.
005970     IF TMA-QT-TARIFA(WS-IDX-AGUA) = ZERO GO TO R9D-FIM.
005980     MOVE 1 TO WS-MELHOR-I.
005990     MOVE TMA-TARIFA-CONT(WS-IDX-AGUA, 1) TO WS-MELHOR-CONT.
006000     MOVE 2 TO WS-SUB-I.
006010 R9D-LOOP.
006020     IF WS-SUB-I > TMA-QT-TARIFA(WS-IDX-AGUA) GO TO R9D-GRAVAR.
006030     IF TMA-TARIFA-CONT(WS-IDX-AGUA, WS-SUB-I) > WS-MELHOR-CONT
006040        MOVE WS-SUB-I TO WS-MELHOR-I
006050        MOVE TMA-TARIFA-CONT(WS-IDX-AGUA, WS-SUB-I) TO WS-MELHOR-CONT
006060     ELSE
006070        IF TMA-TARIFA-CONT(WS-IDX-AGUA, WS-SUB-I) = WS-MELHOR-CONT
006080           IF TMA-TARIFA-VALOR(WS-IDX-AGUA, WS-SUB-I) <
006090              TMA-TARIFA-VALOR(WS-IDX-AGUA, WS-MELHOR-I)
006100              MOVE WS-SUB-I TO WS-MELHOR-I.
006110     ADD 1 TO WS-SUB-I.
006120     GO TO R9D-LOOP.
006130 R9D-GRAVAR.
006140     MOVE TMA-TARIFA-VALOR(WS-IDX-AGUA, WS-MELHOR-I)
006150          TO AGA-TARIFA-PREDOM.
006160 R9D-FIM.
006170     EXIT.
006180*
006190*---------[ ENCERRAMENTO DO PROGRAMA ]-----------------------------
006200 ROT-FIM.
006210     CLOSE CONEXIONES.
006220     CLOSE MICROZONAS-AGUA.
006230     STOP RUN.
